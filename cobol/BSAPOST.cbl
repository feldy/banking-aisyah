000100******************************************************************BSP001
000200* BSAPOST                                                        *BSP001
000300* PURPOSE: BATCH POSTING ENGINE FOR BSA (BANK SYARIAH AMANAH)    *BSP001
000400*          DEMAND DEPOSIT ACCOUNTS.  READS A FEED OF ACCOUNT-    *BSP001
000500*          OPEN, DEPOSIT AND TRANSFER REQUESTS, POSTS THEM       *BSP001
000600*          AGAINST THE ACCOUNT MASTER, AND APPENDS ONE JOURNAL   *BSP001
000700*          RECORD PER REQUEST POSTED.  REPLACES THE OLD BNKACC   *BSP001
000800*          THREE-FILE BALANCE/DEPOSIT/WITHDRAW JOB.              *BSP001
000900* TECTONICS: COBC                                                *BSP001
001000******************************************************************BSP001
001100 IDENTIFICATION DIVISION.                                         BSP001
001200 PROGRAM-ID.     BSAPOST.                                         BSP001
001300 AUTHOR.         R. HARAHAP.                                      BSP001
001400 INSTALLATION.   BANK SYARIAH AMANAH - SISTEM INFORMASI.          BSP001
001500 DATE-WRITTEN.   17-02-1989.                                      BSP001
001600 DATE-COMPILED.                                                   BSP001
001700 SECURITY.       PROPERTY OF BANK SYARIAH AMANAH.  UNAUTHORIZED   BSP001
001800                  USE, DISCLOSURE OR REPRODUCTION IS PROHIBITED.  BSP001
001900******************************************************************BSP001
002000* CHANGE LOG                                                     *BSP001
002100* DATE        BY           REQ NO      DESCRIPTION *              BSP001
002200*----------  -----------  ----------  -----------------------    *BSP001
002300* 17-02-89    R.HARAHAP    BSR-0001    ORIGINAL - POSTS DEPOSITS *BSP001
002400*                                      AND WITHDRAWALS FROM *     BSP001
002500*                                      BALFILE/DEPFILE/WITFILE. * BSP001
002600* 04-09-91    S.WIDODO     BSR-0042    ADDED WADIAH/MUDHARABAH *  BSP001
002700*                                      MINIMUM BALANCE CHECK ON * BSP001
002800*                                      ACCOUNT MASTER. *          BSP001
002900* 19-06-93    S.WIDODO     BSR-0087    ADDED INTERBANK TRANSFER * BSP001
003000*                                      POSTING, ONE JOURNAL ROW * BSP001
003100*                                      PER TRANSFER FROM THE *    BSP001
003200*                                      SOURCE SIDE. *             BSP001
003300* 11-03-94    A.NASUTION   BSR-0114    ACCOUNT OPEN NOW VALIDATE *BSP001
003400*                                      OWNING USER AGAINST *      BSP001
003500*                                      USRMAST BEFORE THE ROW IS *BSP001
003600*                                      ADDED TO ACCTMAST. *       BSP001
003700* 22-11-98    R.HARAHAP    BSR-0150    Y2K - WIDENED TRN-DATE TO *BSP001
003800*                                      CCYYMMDD (WAS YYMMDD), *   BSP001
003900*                                      WIDENED SYSTEM-DATE-AND- * BSP001
004000*                                      TIME YEAR FIELD TO 4 *     BSP001
004100*                                      DIGITS. *                  BSP001
004200* 14-01-99    R.HARAHAP    BSR-0150    Y2K - RETEST AFTER CENTUR *BSP001
004300*                                      ROLLOVER REHEARSAL. *      BSP001
004400* 06-05-02    T.SIHOMBING  BSR-0201    REPLACED THE TELLER-ENTRY *BSP001
004500*                                      SCREEN FEED WITH A BATCH * BSP001
004600*                                      REQUEST FILE (REQFEED) SO *BSP001
004700*                                      A FULL DAY'S POSTINGS CAN *BSP001
004800*                                      RUN UNATTENDED OVERNIGHT. *BSP001
004900* 06-05-02    T.SIHOMBING  BSR-0201    ACCOUNT MASTER NOW LOADED *BSP001
005000*                                      TO A WORKING-STORAGE TABL *BSP001
005100*                                      AND SEARCHED, SINCE THE *  BSP001
005200*                                      BUILD HAS NO VSAM/ISAM *   BSP001
005300*                                      SUPPORT FOR ACCTMAST. *    BSP001
005400* 13-09-04    T.SIHOMBING  BSR-0233    ADDED END-OF-JOB SUMMARY * BSP001
005500*                                      COUNTS FOR THE OPERATIONS *BSP001
005600*                                      LOG (ACCOUNTS/DEPOSITS/ *  BSP001
005700*                                      TRANSFERS/REJECTS). *      BSP001
005800* 02-02-07    A.NASUTION   BSR-0266    TRANSACTION-ID NOW A RUN- *BSP001
005900*                                      SCOPED SEQUENCE (TRX + *   BSP001
006000*                                      10 DIGITS) INSTEAD OF THE *BSP001
006100*                                      OPERATOR-KEYED REFERENCE. *BSP001
006200* 19-08-09    R.HARAHAP    BSR-0280    ACCOUNT-NUMBER GENERATION *BSP001
006300*                                      NOW TIMESTAMP + SEQUENCE * BSP001
006400*                                      (BSA + CCYYMMDDHHMMSS + *  BSP001
006500*                                      3-DIGIT SEQ) TO AVOID *    BSP001
006600*                                      COLLISIONS WHEN MULTIPLE * BSP001
006700*                                      ACCOUNTS OPEN IN ONE *     BSP001
006800*                                      CLOCK SECOND. *            BSP001
006900* 11-04-11    T.SIHOMBING  BSR-0305    ZAKAT/INFAQ/PROFIT-SHARIN *BSP001
007000*                                      TRANSACTION-TYPE CODES *   BSP001
007100*                                      ADDED TO TRNREC FOR THE *  BSP001
007200*                                      PROFIT-DISTRIBUTION RUN. * BSP001
007300* 14-03-13    A.NASUTION   BSR-0318    ADDED OCCURS-LIMIT *       BSP001
007400*                                      GUARDS TO THE USRMAST *    BSP001
007500*                                      AND ACCTMAST TABLE LOAD *  BSP001
007600*                                      LOOPS, SAME AS THE GUARD * BSP001
007700*                                      ALREADY IN *               BSP001
007800*                                      223-INSERT-ACCOUNT-ROW. *  BSP001
007900* 02-09-14    T.SIHOMBING  BSR-0329    EXPANDED IN-LINE *         BSP001
008000*                                      COMMENTARY THROUGHOUT *    BSP001
008100*                                      THE PROGRAM FOR THE *      BSP001
008200*                                      OPERATIONS AUDIT. NO *     BSP001
008300*                                      LOGIC CHANGE. *            BSP001
008400* 08-06-16    R.HARAHAP    BSR-0352    CLARIFIED REJECT *         BSP001
008500*                                      MESSAGES ON REQFEED *      BSP001
008600*                                      (USER NOT FOUND, ACCOUNT * BSP001
008700*                                      NOT FOUND, INSUFFICIENT *  BSP001
008800*                                      BALANCE) AFTER *           BSP001
008900*                                      OPERATIONS REPORTED THE *  BSP001
009000*                                      OLD WORDING WAS *          BSP001
009100*                                      AMBIGUOUS IN THE DAILY *   BSP001
009200*                                      LOG. *                     BSP001
009300* 23-10-19    A.NASUTION   BSR-0371    WIDENED WS-ERR-PROC TO *   BSP001
009400*                                      30 BYTES SO THE LONGER *   BSP001
009500*                                      PARAGRAPH NAMES *          BSP001
009600*                                      (121-READ-ACCOUNT-RECORD * BSP001
009700*                                      AND UP) DO NOT TRUNCATE *  BSP001
009800*                                      ON THE 999-FILE-ERROR *    BSP001
009900*                                      DISPLAY. *                 BSP001
010000******************************************************************BSP001
010100 ENVIRONMENT DIVISION.                                            BSP001
010200 CONFIGURATION SECTION.                                           BSP001
010300 SOURCE-COMPUTER.   IBM-370.                                      BSP001
010400 OBJECT-COMPUTER.   IBM-370.                                      BSP001
010500 SPECIAL-NAMES.                                                   BSP001
010600     C01 IS TOP-OF-FORM                                           BSP001
010700     UPSI-0 IS BSA-RERUN-SWITCH                                   BSP001
010800         ON STATUS IS BSA-RERUN-SWITCH-ON                         BSP001
010900         OFF STATUS IS BSA-RERUN-SWITCH-OFF                       BSP001
011000     CLASS BSA-ALPHA-CLASS IS 'A' THRU 'Z'.                       BSP001
011100* C01/TOP-OF-FORM IS THE PRINTER SKIP-TO-CHANNEL-1 USED IF THIS   BSP001
011200* JOB EVER GROWS A PRINTED REPORT BEYOND THE SYSOUT SUMMARY;      BSP001
011300* UPSI-0 IS A DECORATIVE OPERATOR-SET RERUN FLAG, NOT TESTED      BSP001
011400* BY ANY BUSINESS RULE; BSA-ALPHA-CLASS IS UNUSED TODAY BUT       BSP001
011500* KEPT FOR THE NEXT FIELD-VALIDATION PASS.                        BSP001
011600 INPUT-OUTPUT SECTION.                                            BSP001
011700 FILE-CONTROL.                                                    BSP001
011800     SELECT USER-MASTER-FILE ASSIGN TO USRMAST                    BSP001
011900         ORGANIZATION IS SEQUENTIAL                               BSP001
012000         FILE STATUS IS WS-USER-FS.                               BSP001
012100*                                                                 BSP001
012200*     USRMAST IS A PLAIN SEQUENTIAL EXTRACT, NOT A VSAM/ISAM      BSP001
012300*     FILE - THIS BUILD HAS NO DATABASE FACILITY, SO THE WHOLE    BSP001
012400*     FILE IS LOADED TO USER-TABLE ONCE AND READ NO FURTHER.      BSP001
012500     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMAST                   BSP001
012600         ORGANIZATION IS SEQUENTIAL                               BSP001
012700         FILE STATUS IS WS-ACCT-FS.                               BSP001
012800*                                                                 BSP001
012900*     SAME STORY AS USRMAST - ACCTMAST IS LOADED WHOLE INTO       BSP001
013000*     ACCT-TABLE AT START OF RUN AND REWRITTEN WHOLE AT THE END   BSP001
013100*     (SEE 300-REWRITE-ACCOUNT-MASTER).                           BSP001
013200     SELECT REQ-INPUT-FILE ASSIGN TO REQFEED                      BSP001
013300         ORGANIZATION IS LINE SEQUENTIAL                          BSP001
013400         FILE STATUS IS WS-REQ-FS.                                BSP001
013500*                                                                 BSP001
013600*     REQFEED IS THE BATCH REQUEST FEED THAT REPLACED THE OLD     BSP001
013700*     TELLER-ENTRY SCREEN (BSR-0201) - LINE SEQUENTIAL SO IT      BSP001
013800*     CAN BE BUILT OR EDITED WITH ANY TEXT UTILITY.               BSP001
013900     SELECT TRN-JOURNAL-FILE ASSIGN TO TRNJRNL                    BSP001
014000         ORGANIZATION IS LINE SEQUENTIAL                          BSP001
014100         FILE STATUS IS WS-TRNJ-FS.                               BSP001
014200*                                                                 BSP001
014300*     TRNJRNL IS OUTPUT-ONLY AND APPEND-FREE FOR THIS RUN - ONE   BSP001
014400*     ROW PER REQUEST ACTUALLY POSTED, NEVER PER REQUEST READ.    BSP001
014500 DATA DIVISION.                                                   BSP001
014600 FILE SECTION.                                                    BSP001
014700*                                                                 BSP001
014800 FD  USER-MASTER-FILE                                             BSP001
014900     RECORDING MODE IS F.                                         BSP001
015000 COPY USERREC.                                                    BSP001
015100*                                                                 BSP001
015200*     RECORDING MODE F (FIXED) MATCHES THE COPYBOOKS FIXED-       BSP001
015300*     LENGTH RECORD - NO VARIABLE-LENGTH HANDLING IS NEEDED.      BSP001
015400 FD  ACCT-MASTER-FILE                                             BSP001
015500     RECORDING MODE IS F.                                         BSP001
015600 COPY ACCTREC.                                                    BSP001
015700*                                                                 BSP001
015800*     SAME FIXED-LENGTH TREATMENT AS USER-MASTER-FILE ABOVE.      BSP001
015900 FD  REQ-INPUT-FILE.                                              BSP001
016000 COPY REQREC.                                                     BSP001
016100*                                                                 BSP001
016200*     REQ-INPUT-FILE HAS NO RECORDING MODE CLAUSE BECAUSE LINE    BSP001
016300*     SEQUENTIAL ORGANIZATION DOES NOT TAKE ONE.                  BSP001
016400 FD  TRN-JOURNAL-FILE.                                            BSP001
016500 COPY TRNREC.                                                     BSP001
016600*                                                                 BSP001
016700*     TRN-JOURNAL-FILE IS ALSO LINE SEQUENTIAL - SAME REASON      BSP001
016800*     AS ABOVE.                                                   BSP001
016900 WORKING-STORAGE SECTION.                                         BSP001
017000* ALL RUN-TIME WORK AREAS FOR THIS PROGRAM LIVE HERE.  GROUPED    BSP001
017100* BY FUNCTION (FILE STATUS/SWITCHES, CLOCK, ID GENERATION, RUN    BSP001
017200* TOTALS, NEW-ACCOUNT STAGING, THE TWO OCCURS TABLES) SO A        BSP001
017300* MAINTAINER CAN FIND A FIELD BY WHAT IT IS USED FOR RATHER       BSP001
017400* THAN HUNTING THROUGH ONE FLAT LIST.                             BSP001
017500*                                                                 BSP001
017600*---------------------------------------------------------------- BSP001
017700* FILE STATUS BYTES AND RUN SWITCHES                              BSP001
017800*---------------------------------------------------------------- BSP001
017900 01  WS-FILE-STATUSES.                                            BSP001
018000*     ONE 2-BYTE FS PER FILE, SET BY THE COBOL RUNTIME ON         BSP001
018100*     EVERY OPEN/READ/WRITE/REWRITE/CLOSE.  00 IS SUCCESS,        BSP001
018200*     10 IS AT-END ON A READ, ANYTHING ELSE DRIVES THIS           BSP001
018300*     PROGRAM INTO 999-FILE-ERROR.                                BSP001
018400     05  WS-USER-FS              PIC X(02) VALUE SPACES.          BSP001
018500*     USRMAST STATUS.                                             BSP001
018600     05  WS-ACCT-FS              PIC X(02) VALUE SPACES.          BSP001
018700*     ACCTMAST STATUS.                                            BSP001
018800     05  WS-REQ-FS               PIC X(02) VALUE SPACES.          BSP001
018900*     REQFEED STATUS.                                             BSP001
019000     05  WS-TRNJ-FS              PIC X(02) VALUE SPACES.          BSP001
019100*     TRNJRNL STATUS.                                             BSP001
019200     05  FILLER                  PIC X(02) VALUE SPACES.          BSP001
019300*                                                                 BSP001
019400 01  WS-ERR-MSG                  PIC X(40) VALUE SPACES.          BSP001
019500 77  WS-ERR-CDE                  PIC X(02) VALUE SPACES.          BSP001
019600 01  WS-ERR-PROC                 PIC X(30) VALUE SPACES.          BSP001
019700 01  WS-REJECT-MSG               PIC X(40) VALUE SPACES.          BSP001
019800*     WS-ERR-MSG/WS-ERR-CDE/WS-ERR-PROC ARE FILLED BY 999-        BSP001
019900*     FILE-ERRORS CALLERS JUST BEFORE THE PERFORM; WS-REJECT-     BSP001
020000*     MSG IS THE SEPARATE, MUCH MORE COMMON PATH FOR A            BSP001
020100*     REQUEST THAT FAILS A BUSINESS RULE RATHER THAN AN I/O.      BSP001
020200*                                                                 BSP001
020300 01  SWITCHES.                                                    BSP001
020400*     EOF SWITCHES DRIVE THE THREE READ-UNTIL LOOPS (USER/        BSP001
020500*     ACCOUNT TABLE LOADS, REQFEED).  THE FOUND/SUFFICIENT-       BSP001
020600*     FUNDS SWITCHES ARE SET BY THE LOOKUP AND VALIDATION         BSP001
020700*     PARAGRAPHS AND TESTED BY THEIR CALLING PARAGRAPH RIGHT      BSP001
020800*     AFTER THE PERFORM RETURNS.                                  BSP001
020900     05  USER-FILE-EOF-SW        PIC X     VALUE 'N'.             BSP001
021000*     SET ONLY BY 111-READ-USER-RECORDS AT END CLAUSE.            BSP001
021100         88  USER-FILE-EOF               VALUE 'Y'.               BSP001
021200     05  ACCT-FILE-EOF-SW        PIC X     VALUE 'N'.             BSP001
021300*     SET ONLY BY 121-READ-ACCOUNT-RECORDS AT END CLAUSE.         BSP001
021400         88  ACCT-FILE-EOF                VALUE 'Y'.              BSP001
021500     05  REQ-FILE-EOF-SW         PIC X     VALUE 'N'.             BSP001
021600*     SET ONLY BY 210-READ-REQUESTS AT END CLAUSE.                BSP001
021700         88  REQ-FILE-EOF                 VALUE 'Y'.              BSP001
021800     05  USER-FOUND-SW           PIC X     VALUE 'N'.             BSP001
021900*     SET BY 221A-CHECK-USER-ENTRY.                               BSP001
022000         88  USER-FOUND                   VALUE 'Y'.              BSP001
022100     05  DEP-ACCT-FOUND-SW       PIC X     VALUE 'N'.             BSP001
022200*     SET BY 231-FIND-ACCOUNT-FOR-DEPOSIT.                        BSP001
022300         88  DEP-ACCT-FOUND               VALUE 'Y'.              BSP001
022400     05  SRC-ACCT-FOUND-SW       PIC X     VALUE 'N'.             BSP001
022500*     SET BY 241-FIND-SOURCE-ACCOUNT.                             BSP001
022600         88  SRC-ACCT-FOUND               VALUE 'Y'.              BSP001
022700     05  TGT-ACCT-FOUND-SW       PIC X     VALUE 'N'.             BSP001
022800*     SET BY 242-FIND-TARGET-ACCOUNT.                             BSP001
022900         88  TGT-ACCT-FOUND               VALUE 'Y'.              BSP001
023000     05  SUFFICIENT-FUNDS-SW     PIC X     VALUE 'N'.             BSP001
023100*     SET BY 243-VALIDATE-SUFFICIENT-FUNDS.                       BSP001
023200         88  SUFFICIENT-FUNDS             VALUE 'Y'.              BSP001
023300     05  FILLER                  PIC X(01) VALUE SPACES.          BSP001
023400*                                                                 BSP001
023500*---------------------------------------------------------------- BSP001
023600* SYSTEM CLOCK - USED FOR ACCOUNT-NUMBER/TRANSACTION TIMESTAMPS   BSP001
023700*---------------------------------------------------------------- BSP001
023800 01  SYSTEM-DATE-AND-TIME.                                        BSP001
023900     05  CURRENT-DATE-YYYYMMDD.                                   BSP001
024000         10  CURRENT-CCYY        PIC 9(04).                       BSP001
024100         10  CURRENT-MM          PIC 9(02).                       BSP001
024200         10  CURRENT-DD          PIC 9(02).                       BSP001
024300     05  CURRENT-DATE-ALPHA REDEFINES CURRENT-DATE-YYYYMMDD       BSP001
024400                                 PIC X(08).                       BSP001
024500     05  CURRENT-TIME-HHMMSS.                                     BSP001
024600         10  CURRENT-HH          PIC 9(02).                       BSP001
024700         10  CURRENT-MINUTE      PIC 9(02).                       BSP001
024800         10  CURRENT-SS          PIC 9(02).                       BSP001
024900         10  CURRENT-HS          PIC 9(02).                       BSP001
025000*     CURRENT-DATE-ALPHA IS THE X(08) REDEFINE USED WHEN THE      BSP001
025100*     8-DIGIT STAMP NEEDS TO MOVE AS TEXT (SEE 700-GEN-           BSP001
025200*     ACCOUNT-NUMBER); CURRENT-HS (HUNDREDTHS) COMES BACK         BSP001
025300*     FROM THE RUNTIME CLOCK BUT THIS PROGRAM DOES NOT USE IT.    BSP001
025400     05  FILLER                  PIC X(04) VALUE SPACES.          BSP001
025500*                                                                 BSP001
025600*---------------------------------------------------------------- BSP001
025700* IDENTIFIER GENERATION WORK AREAS (BSR-0266, BSR-0280)           BSP001
025800*---------------------------------------------------------------- BSP001
025900 01  WS-ACCT-NUM-GEN.                                             BSP001
026000     05  WS-ACCT-NUM-STAMP       PIC 9(14).                       BSP001
026100     05  WS-ACCT-NUM-STAMP-A REDEFINES WS-ACCT-NUM-STAMP          BSP001
026200                                 PIC X(14).                       BSP001
026300     05  WS-ACCT-SEQ-DISP        PIC 9(03).                       BSP001
026400*     WS-ACCT-NUM-STAMP-A IS THE ALPHA REDEFINE STRING-ED         BSP001
026500*     TOGETHER IN 700-GEN-ACCOUNT-NUMBER; THE 3-DIGIT SEQ         BSP001
026600*     GUARDS AGAINST TWO ACCOUNTS OPENING IN THE SAME CLOCK       BSP001
026700*     SECOND (BSR-0280).                                          BSP001
026800     05  FILLER                  PIC X(03) VALUE SPACES.          BSP001
026900*                                                                 BSP001
027000 77  WS-NEW-TRN-ID                PIC X(13).                      BSP001
027100 01  WS-TRN-SEQ-DISP               PIC 9(10).                     BSP001
027200 01  WS-TRN-SEQ-DISP-A REDEFINES WS-TRN-SEQ-DISP                  BSP001
027300*     WS-NEW-TRN-ID HOLDS THE TRX+10-DIGIT ID BUILT BY 710-       BSP001
027400*     GEN-TRANSACTION-ID; THE ALPHA REDEFINE OF THE SEQUENCE      BSP001
027500*     NUMBER ITSELF IS USED ONLY INSIDE THAT PARAGRAPH.           BSP001
027600                                 PIC X(10).                       BSP001
027700*                                                                 BSP001
027800*---------------------------------------------------------------- BSP001
027900* RUN COUNTERS - END-OF-JOB SUMMARY (BSR-0233)                    BSP001
028000*---------------------------------------------------------------- BSP001
028100 01  WS-RUN-TOTALS.                                               BSP001
028200     05  WS-USER-COUNT           PIC S9(4)     COMP VALUE ZERO.   BSP001
028300*     LIVE OCCURS OF USER-TABLE.                                  BSP001
028400     05  WS-ACCT-COUNT           PIC S9(4)     COMP VALUE ZERO.   BSP001
028500*     LIVE OCCURS OF ACCT-TABLE.                                  BSP001
028600     05  WS-ACCT-SEQ             PIC S9(9)     COMP VALUE ZERO.   BSP001
028700*     PER-RUN ACCOUNT-NUMBER SEQUENCE - SEE 700.                  BSP001
028800     05  WS-TRN-SEQ              PIC S9(9)     COMP VALUE ZERO.   BSP001
028900*     PER-RUN TRANSACTION-ID SEQUENCE - SEE 710.                  BSP001
029000     05  WS-ACCTS-CREATED        PIC S9(7)     COMP VALUE ZERO.   BSP001
029100     05  WS-DEPOSITS-POSTED      PIC S9(7)     COMP VALUE ZERO.   BSP001
029200     05  WS-DEPOSITS-AMOUNT      PIC S9(17)V99 COMP-3 VALUE ZERO. BSP001
029300     05  WS-TRANSFERS-POSTED     PIC S9(7)     COMP VALUE ZERO.   BSP001
029400     05  WS-TRANSFERS-AMOUNT     PIC S9(17)V99 COMP-3 VALUE ZERO. BSP001
029500     05  WS-REJECTS-COUNT        PIC S9(7)     COMP VALUE ZERO.   BSP001
029600*     WS-USER-COUNT/WS-ACCT-COUNT ARE THE LIVE OCCURS OF THE      BSP001
029700*     TWO TABLES BELOW; WS-ACCT-SEQ/WS-TRN-SEQ ARE THE ID-        BSP001
029800*     GENERATION SEQUENCES; THE REMAINING SIX FIELDS FEED         BSP001
029900*     400-PRINT-SUMMARY-REPORT DIRECTLY AND HAVE NO OTHER USE.    BSP001
030000     05  FILLER                  PIC X(04) VALUE SPACES.          BSP001
030100*                                                                 BSP001
030200*---------------------------------------------------------------- BSP001
030300* NEW-ACCOUNT WORK AREA (ACCOUNT CREATION, BSR-0114)              BSP001
030400*---------------------------------------------------------------- BSP001
030500 01  WS-NEW-ACCOUNT.                                              BSP001
030600     05  NEW-ACCT-ID             PIC X(36).                       BSP001
030700*     SYNTHETIC PRIMARY KEY, NOT THE ACCOUNT NUMBER BELOW -       BSP001
030800*     SEE 700-GEN-ACCOUNT-NUMBER.                                 BSP001
030900     05  NEW-ACCT-NUMBER         PIC X(20).                       BSP001
031000*     THE CUSTOMER-FACING ACCOUNT NUMBER, ALSO BUILT BY 700.      BSP001
031100     05  NEW-ACCT-NAME           PIC X(100).                      BSP001
031200*     COPIED VERBATIM FROM REQ-ACCOUNT-NAME, NO EDITING.          BSP001
031300     05  NEW-ACCT-TYPE           PIC X(11).                       BSP001
031400*     COPIED VERBATIM FROM REQ-ACCOUNT-TYPE.                      BSP001
031500     05  NEW-ACCT-BALANCE        PIC S9(17)V99 COMP-3.            BSP001
031600*     ALWAYS FORCED TO ZERO - SEE 222-BUILD-NEW-ACCOUNT.          BSP001
031700     05  NEW-ACCT-MIN-BALANCE    PIC S9(17)V99 COMP-3.            BSP001
031800*     COPIED VERBATIM FROM REQ-MIN-BALANCE, NEVER COMPUTED.       BSP001
031900     05  NEW-ACCT-STATUS         PIC X(08).                       BSP001
032000*     ALWAYS FORCED TO 'ACTIVE'.                                  BSP001
032100     05  NEW-ACCT-USER-ID        PIC X(36).                       BSP001
032200*     THE OWNING USER, VALIDATED BY 221-FIND-USER-BY-ID           BSP001
032300*     BEFORE THIS GROUP IS EVEN BUILT.                            BSP001
032400*     STAGING AREA FOR ONE ACCOUNT-CREATE REQUEST WHILE IT IS     BSP001
032500*     BUILT (222-BUILD-NEW-ACCOUNT) AND BEFORE IT IS SPLICED      BSP001
032600*     INTO ACCT-TABLE (223-INSERT-ACCOUNT-ROW); NOT RETAINED      BSP001
032700*     ACROSS REQUESTS.                                            BSP001
032800     05  FILLER                  PIC X(04) VALUE SPACES.          BSP001
032900*                                                                 BSP001
033000*---------------------------------------------------------------- BSP001
033100* ACCOUNT MASTER TABLE (BSR-0201) - LOADED FROM ACCT-MASTER-FILE  BSP001
033200* AT START OF RUN, HELD IN ASCENDING ACCT-T-NUMBER SEQUENCE FOR   BSP001
033300* SEARCH ALL, REWRITTEN IN FULL AT END OF RUN.  THE GNUCOBOL      BSP001
033400* BUILD HAS NO VSAM/ISAM SUPPORT SO THE MASTER ITSELF STAYS A     BSP001
033500* PLAIN SEQUENTIAL FILE.                                          BSP001
033600*---------------------------------------------------------------- BSP001
033700 01  ACCT-TABLE-AREA.                                             BSP001
033800     05  ACCT-TABLE OCCURS 2000 TIMES                             BSP001
033900             ASCENDING KEY IS ACCT-T-NUMBER                       BSP001
034000             INDEXED BY ACCT-IDX ACCT-SRC-IDX ACCT-TGT-IDX.       BSP001
034100         10  ACCT-T-ID           PIC X(36).                       BSP001
034200*     MIRRORS ACCT-ID - THE SYNTHETIC KEY, NOT THE ACCOUNT        BSP001
034300*     NUMBER BELOW.                                               BSP001
034400         10  ACCT-T-NUMBER       PIC X(20).                       BSP001
034500*     THE SEARCH ALL KEY - MUST STAY UNIQUE AND ASCENDING.        BSP001
034600         10  ACCT-T-NAME         PIC X(100).                      BSP001
034700*     MIRRORS ACCT-NAME VERBATIM.                                 BSP001
034800         10  ACCT-T-TYPE         PIC X(11).                       BSP001
034900*     MIRRORS ACCT-TYPE VERBATIM.                                 BSP001
035000         10  ACCT-T-BALANCE      PIC S9(17)V99 COMP-3.            BSP001
035100*     THE LIVE WORKING BALANCE - EVERY POST IN THIS RUN           BSP001
035200*     TOUCHES THIS FIELD, NOT ACCT-BALANCE ON THE FILE.           BSP001
035300         10  ACCT-T-MIN-BALANCE  PIC S9(17)V99 COMP-3.            BSP001
035400*     CARRIED FOR COMPLETENESS - NO PARAGRAPH IN THIS BUILD       BSP001
035500*     TESTS IT (NON-GOAL: NO MINIMUM-BALANCE ENFORCEMENT).        BSP001
035600         10  ACCT-T-STATUS       PIC X(08).                       BSP001
035700*     CARRIED FOR COMPLETENESS - NO PARAGRAPH TESTS IT.           BSP001
035800         10  ACCT-T-USER-ID      PIC X(36).                       BSP001
035900*     THE OWNING USER - NEVER RE-VALIDATED AFTER THE ACCOUNT      BSP001
036000*     IS CREATED.                                                 BSP001
036100         10  FILLER              PIC X(09).                       BSP001
036200*     LAYOUT MIRRORS ACCT-RECORD FIELD FOR FIELD SO 120-LOAD-     BSP001
036300*     ACCOUNT-TABLE AND 310-WRITE-ACCOUNT-ROW ARE STRAIGHT        BSP001
036400*     MOVES WITH NO REFORMATTING.                                 BSP001
036500*                                                                 BSP001
036600*---------------------------------------------------------------- BSP001
036700* USER TABLE - EXISTENCE CHECK ONLY (BSR-0114), LINEAR SEARCH,    BSP001
036800* NOT KEPT IN ANY PARTICULAR ORDER.                               BSP001
036900*---------------------------------------------------------------- BSP001
037000 01  USER-TABLE-AREA.                                             BSP001
037100     05  USER-TABLE OCCURS 2000 TIMES                             BSP001
037200             INDEXED BY USER-IDX.                                 BSP001
037300         10  USER-T-ID           PIC X(36).                       BSP001
037400         10  FILLER              PIC X(04).                       BSP001
037500*     ONLY THE USER UUID IS KEPT - NOTHING ELSE ABOUT THE         BSP001
037600*     USER IS NEEDED FOR A SIMPLE EXISTENCE CHECK (NON-GOAL:      BSP001
037700*     NO USER PROFILE MAINTENANCE IN THIS JOB).                   BSP001
037800*                                                                 BSP001
037900 PROCEDURE DIVISION.                                              BSP001
038000*---------------------------------------------------------------- BSP001
038100* 000-MAIN-CONTROL - OVERALL RUN SEQUENCE.                        BSP001
038200*---------------------------------------------------------------- BSP001
038300 000-MAIN-CONTROL.                                                BSP001
038400*                                                                 BSP001
038500     IF BSA-RERUN-SWITCH-ON                                       BSP001
038600         DISPLAY 'BSAPOST - UPSI-0 RERUN SWITCH IS ON'            BSP001
038700     END-IF.                                                      BSP001
038800*                                                                 BSP001
038900* PHASE 1 - OPEN THE FOUR FILES AND STAGE BOTH MASTERS INTO       BSP001
039000* WORKING-STORAGE TABLES BEFORE A SINGLE REQUEST IS READ.         BSP001
039100     PERFORM 100-OPEN-FILES          THRU 100-EXIT.               BSP001
039200     PERFORM 110-LOAD-USER-TABLE     THRU 110-EXIT.               BSP001
039300     PERFORM 120-LOAD-ACCOUNT-TABLE  THRU 120-EXIT.               BSP001
039400*                                                                 BSP001
039500* PHASE 2 - THE MAIN REQUEST LOOP.  PRIME THE PUMP WITH ONE       BSP001
039600* READ, THEN ALTERNATE PROCESS/READ UNTIL REQFEED IS              BSP001
039700* EXHAUSTED - THE CLASSIC READ-AHEAD SHAPE FOR A SEQUENTIAL       BSP001
039800* DRIVER PARAGRAPH.                                               BSP001
039900     PERFORM 210-READ-REQUEST        THRU 210-EXIT.               BSP001
040000     PERFORM 200-PROCESS-REQUESTS    THRU 200-EXIT                BSP001
040100         UNTIL REQ-FILE-EOF.                                      BSP001
040200*                                                                 BSP001
040300* PHASE 3 - FLUSH THE UPDATED ACCOUNT TABLE BACK TO ACCTMAST,     BSP001
040400* PRINT THE OPERATIONS SUMMARY, CLOSE UP, AND STOP.               BSP001
040500     PERFORM 300-REWRITE-ACCOUNT-MASTER THRU 300-EXIT.            BSP001
040600     PERFORM 400-PRINT-SUMMARY-REPORT   THRU 400-EXIT.            BSP001
040700     PERFORM 900-CLOSE-FILES            THRU 900-EXIT.            BSP001
040800*                                                                 BSP001
040900     STOP RUN.                                                    BSP001
041000*                                                                 BSP001
041100*---------------------------------------------------------------- BSP001
041200* 100-OPEN-FILES - OPEN ALL FOUR FILES FOR THE RUN.               BSP001
041300*---------------------------------------------------------------- BSP001
041400 100-OPEN-FILES.                                                  BSP001
041500*     FOUR OPENS, FOUR STATUS CHECKS - REQFEED AND THE TWO        BSP001
041600*     MASTERS ARE READ-ONLY FOR THIS PASS; TRNJRNL IS OPENED      BSP001
041700*     FRESH (OUTPUT, NOT EXTEND) SINCE THE JOURNAL IS NOT         BSP001
041800*     APPENDED ACROSS RUNS.                                       BSP001
041900*     READ-ONLY FOR THIS RUN.                                     BSP001
042000     OPEN INPUT  USER-MASTER-FILE.                                BSP001
042100     IF WS-USER-FS NOT = '00'                                     BSP001
042200         MOVE 'ERROR OPENING USER-MASTER-FILE' TO WS-ERR-MSG      BSP001
042300         MOVE WS-USER-FS                        TO WS-ERR-CDE     BSP001
042400         MOVE '100-OPEN-FILES'                  TO WS-ERR-PROC    BSP001
042500         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
042600     END-IF.                                                      BSP001
042700*                                                                 BSP001
042800*     READ-ONLY UNTIL 300-REWRITE-ACCOUNT-MASTER AT EOJ.          BSP001
042900     OPEN INPUT  ACCT-MASTER-FILE.                                BSP001
043000     IF WS-ACCT-FS NOT = '00'                                     BSP001
043100         MOVE 'ERROR OPENING ACCT-MASTER-FILE' TO WS-ERR-MSG      BSP001
043200         MOVE WS-ACCT-FS                        TO WS-ERR-CDE     BSP001
043300         MOVE '100-OPEN-FILES'                  TO WS-ERR-PROC    BSP001
043400         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
043500     END-IF.                                                      BSP001
043600*                                                                 BSP001
043700*     READ-ONLY, LINE SEQUENTIAL.                                 BSP001
043800     OPEN INPUT  REQ-INPUT-FILE.                                  BSP001
043900     IF WS-REQ-FS NOT = '00'                                      BSP001
044000         MOVE 'ERROR OPENING REQ-INPUT-FILE' TO WS-ERR-MSG        BSP001
044100         MOVE WS-REQ-FS                       TO WS-ERR-CDE       BSP001
044200         MOVE '100-OPEN-FILES'                TO WS-ERR-PROC      BSP001
044300         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
044400     END-IF.                                                      BSP001
044500*                                                                 BSP001
044600*     OUTPUT, NOT EXTEND - ONE FRESH JOURNAL PER RUN.             BSP001
044700     OPEN OUTPUT TRN-JOURNAL-FILE.                                BSP001
044800     IF WS-TRNJ-FS NOT = '00'                                     BSP001
044900         MOVE 'ERROR OPENING TRN-JOURNAL-FILE' TO WS-ERR-MSG      BSP001
045000         MOVE WS-TRNJ-FS                        TO WS-ERR-CDE     BSP001
045100         MOVE '100-OPEN-FILES'                  TO WS-ERR-PROC    BSP001
045200         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
045300     END-IF.                                                      BSP001
045400 100-EXIT.                                                        BSP001
045500     EXIT.                                                        BSP001
045600*                                                                 BSP001
045700*---------------------------------------------------------------- BSP001
045800* 110-LOAD-USER-TABLE - PRELOAD USRMAST FOR EXISTENCE CHECKS.     BSP001
045900*---------------------------------------------------------------- BSP001
046000 110-LOAD-USER-TABLE.                                             BSP001
046100*     ORDER DOES NOT MATTER HERE - 221-FIND-USER-BY-ID IS A       BSP001
046200*     PLAIN LINEAR SCAN, NOT A SEARCH ALL.                        BSP001
046300     PERFORM 111-READ-USER-RECORD THRU 111-EXIT                   BSP001
046400         UNTIL USER-FILE-EOF.                                     BSP001
046500 110-EXIT.                                                        BSP001
046600     EXIT.                                                        BSP001
046700*                                                                 BSP001
046800 111-READ-USER-RECORD.                                            BSP001
046900     READ USER-MASTER-FILE                                        BSP001
047000         AT END                                                   BSP001
047100             MOVE 'Y' TO USER-FILE-EOF-SW                         BSP001
047200     END-READ.                                                    BSP001
047300     EVALUATE WS-USER-FS                                          BSP001
047400         WHEN '00'                                                BSP001
047500             IF WS-USER-COUNT >= 2000                             BSP001
047600                 MOVE 'USER TABLE FULL - RAISE OCCURS LIMIT'      BSP001
047700                                         TO WS-ERR-MSG            BSP001
047800                 MOVE 'N/A'                    TO WS-ERR-CDE      BSP001
047900                 MOVE '111-READ-USER-RECORD'   TO WS-ERR-PROC     BSP001
048000                 PERFORM 999-FILE-ERROR THRU 999-EXIT             BSP001
048100             END-IF                                               BSP001
048200             ADD 1 TO WS-USER-COUNT                               BSP001
048300             SET USER-IDX TO WS-USER-COUNT                        BSP001
048400             MOVE USER-REC-ID TO USER-T-ID(USER-IDX)              BSP001
048500         WHEN '10'                                                BSP001
048600             CONTINUE                                             BSP001
048700         WHEN OTHER                                               BSP001
048800             MOVE 'USER-MASTER-FILE I/O ERROR ON READ'            BSP001
048900                                  TO WS-ERR-MSG                   BSP001
049000             MOVE WS-USER-FS                      TO WS-ERR-CDE   BSP001
049100             MOVE '111-READ-USER-RECORD'          TO WS-ERR-PROC  BSP001
049200             PERFORM 999-FILE-ERROR THRU 999-EXIT                 BSP001
049300     END-EVALUATE.                                                BSP001
049400 111-EXIT.                                                        BSP001
049500     EXIT.                                                        BSP001
049600*                                                                 BSP001
049700*---------------------------------------------------------------- BSP001
049800* 120-LOAD-ACCOUNT-TABLE - PRELOAD ACCTMAST, ASCENDING BY         BSP001
049900* ACCT-T-NUMBER, SO SEARCH ALL CAN BE USED AGAINST IT.  THE       BSP001
050000* MASTER EXTRACT ITSELF MUST ARRIVE IN ACCOUNT-NUMBER SEQUENCE.   BSP001
050100*---------------------------------------------------------------- BSP001
050200 120-LOAD-ACCOUNT-TABLE.                                          BSP001
050300*     ORDER MATTERS - MUST ARRIVE ASCENDING ON ACCT-NUMBER SO     BSP001
050400*     SEARCH ALL CAN BE USED AGAINST ACCT-TABLE BELOW.            BSP001
050500     PERFORM 121-READ-ACCOUNT-RECORD THRU 121-EXIT                BSP001
050600         UNTIL ACCT-FILE-EOF.                                     BSP001
050700 120-EXIT.                                                        BSP001
050800     EXIT.                                                        BSP001
050900*                                                                 BSP001
051000 121-READ-ACCOUNT-RECORD.                                         BSP001
051100     READ ACCT-MASTER-FILE                                        BSP001
051200         AT END                                                   BSP001
051300             MOVE 'Y' TO ACCT-FILE-EOF-SW                         BSP001
051400     END-READ.                                                    BSP001
051500     EVALUATE WS-ACCT-FS                                          BSP001
051600         WHEN '00'                                                BSP001
051700             IF WS-ACCT-COUNT >= 2000                             BSP001
051800                 MOVE 'ACCOUNT TABLE FULL - RAISE OCCURS LIMIT'   BSP001
051900                                         TO WS-ERR-MSG            BSP001
052000                 MOVE 'N/A'                    TO WS-ERR-CDE      BSP001
052100                 MOVE '121-READ-ACCOUNT-RECORD' TO WS-ERR-PROC    BSP001
052200                 PERFORM 999-FILE-ERROR THRU 999-EXIT             BSP001
052300             END-IF                                               BSP001
052400             ADD 1 TO WS-ACCT-COUNT                               BSP001
052500             SET ACCT-IDX TO WS-ACCT-COUNT                        BSP001
052600             MOVE ACCT-ID          TO ACCT-T-ID(ACCT-IDX)         BSP001
052700             MOVE ACCT-NUMBER      TO ACCT-T-NUMBER(ACCT-IDX)     BSP001
052800             MOVE ACCT-NAME        TO ACCT-T-NAME(ACCT-IDX)       BSP001
052900             MOVE ACCT-TYPE        TO ACCT-T-TYPE(ACCT-IDX)       BSP001
053000             MOVE ACCT-BALANCE     TO ACCT-T-BALANCE(ACCT-IDX)    BSP001
053100             MOVE ACCT-MIN-BALANCE TO ACCT-T-MIN-BALANCE(ACCT-IDX)BSP001
053200             MOVE ACCT-STATUS      TO ACCT-T-STATUS(ACCT-IDX)     BSP001
053300             MOVE ACCT-USER-ID     TO ACCT-T-USER-ID(ACCT-IDX)    BSP001
053400         WHEN '10'                                                BSP001
053500             CONTINUE                                             BSP001
053600         WHEN OTHER                                               BSP001
053700             MOVE 'ACCT-MASTER-FILE I/O ERROR ON READ'            BSP001
053800                                  TO WS-ERR-MSG                   BSP001
053900             MOVE WS-ACCT-FS                       TO WS-ERR-CDE  BSP001
054000             MOVE '121-READ-ACCOUNT-RECORD'        TO WS-ERR-PROC BSP001
054100             PERFORM 999-FILE-ERROR THRU 999-EXIT                 BSP001
054200     END-EVALUATE.                                                BSP001
054300 121-EXIT.                                                        BSP001
054400     EXIT.                                                        BSP001
054500*                                                                 BSP001
054600*---------------------------------------------------------------- BSP001
054700* 200-PROCESS-REQUESTS - DISPATCH ONE REQ-RECORD BY REQ-TYPE,     BSP001
054800* THEN READ THE NEXT ONE (BSR-0201).                              BSP001
054900*---------------------------------------------------------------- BSP001
055000 200-PROCESS-REQUESTS.                                            BSP001
055100*     EVALUATE TRUE WITH ONE CONDITION PER REQ-TYPE - ANY         BSP001
055200*     REQ-TYPE NOT COVERED BY ONE OF THE THREE 88-LEVELS          BSP001
055300*     FALLS INTO WHEN OTHER AND IS REJECTED OUTRIGHT.             BSP001
055400     EVALUATE TRUE                                                BSP001
055500         WHEN REQ-TYPE-ACCT-CREATE                                BSP001
055600             PERFORM 220-PROCESS-ACCOUNT-CREATION THRU 220-EXIT   BSP001
055700*         ACCOUNT-CREATE: NEW ACCOUNT FOR AN EXISTING USER -      BSP001
055800*         SEE 220-PROCESS-ACCOUNT-CREATION.                       BSP001
055900         WHEN REQ-TYPE-DEPOSIT                                    BSP001
056000             PERFORM 230-PROCESS-DEPOSIT THRU 230-EXIT            BSP001
056100*         DEPOSIT: CREDIT ONE ACCOUNT - SEE 230-PROCESS-          BSP001
056200*         DEPOSIT.                                                BSP001
056300         WHEN REQ-TYPE-TRANSFER                                   BSP001
056400             PERFORM 240-PROCESS-TRANSFER THRU 240-EXIT           BSP001
056500*         TRANSFER: DEBIT ONE ACCOUNT, CREDIT ANOTHER - SEE       BSP001
056600*         240-PROCESS-TRANSFER.                                   BSP001
056700         WHEN OTHER                                               BSP001
056800             MOVE 'UNKNOWN REQUEST TYPE ON REQFEED'               BSP001
056900                                        TO WS-REJECT-MSG          BSP001
057000             PERFORM 250-REJECT-REQUEST THRU 250-EXIT             BSP001
057100*         NO 88-LEVEL MATCHED REQ-TYPE AT ALL - REJECT            BSP001
057200*         WITHOUT EVEN ATTEMPTING A PARAGRAPH DISPATCH.           BSP001
057300     END-EVALUATE.                                                BSP001
057400     PERFORM 210-READ-REQUEST THRU 210-EXIT.                      BSP001
057500*     READ-AHEAD: THE NEXT REQUEST IS FETCHED HERE, AT THE        BSP001
057600*     BOTTOM OF THIS PARAGRAPH, SO 000-MAIN-CONTROLS PERFORM      BSP001
057700*     ... UNTIL REQ-FILE-EOF SEES THE UPDATED SWITCH ON ITS       BSP001
057800*     VERY NEXT TEST.                                             BSP001
057900 200-EXIT.                                                        BSP001
058000     EXIT.                                                        BSP001
058100*                                                                 BSP001
058200*---------------------------------------------------------------- BSP001
058300* 210-READ-REQUEST - READ ONE LINE OF REQFEED.                    BSP001
058400*---------------------------------------------------------------- BSP001
058500 210-READ-REQUEST.                                                BSP001
058600*     00 AND 10 (AT END) ARE BOTH NORMAL OUTCOMES HERE -          BSP001
058700*     10 SIMPLY LEAVES REQ-FILE-EOF-SW SET BY THE AT END          BSP001
058800*     CLAUSE ABOVE SO THE CALLERS LOOP STOPS; ANYTHING ELSE       BSP001
058900*     IS A GENUINE I/O FAULT.                                     BSP001
059000     READ REQ-INPUT-FILE                                          BSP001
059100         AT END                                                   BSP001
059200             MOVE 'Y' TO REQ-FILE-EOF-SW                          BSP001
059300     END-READ.                                                    BSP001
059400     EVALUATE WS-REQ-FS                                           BSP001
059500         WHEN '00'                                                BSP001
059600             CONTINUE                                             BSP001
059700*         NORMAL READ - REQ-RECORD IS READY FOR 200-PROCESS-      BSP001
059800*         REQUESTS TO DISPATCH.                                   BSP001
059900         WHEN '10'                                                BSP001
060000             CONTINUE                                             BSP001
060100*         END OF FILE - THE AT END CLAUSE ABOVE ALREADY SET       BSP001
060200*         REQ-FILE-EOF-SW; NOTHING FURTHER TO DO HERE.            BSP001
060300         WHEN OTHER                                               BSP001
060400             MOVE 'REQ-INPUT-FILE I/O ERROR ON READ'              BSP001
060500                                  TO WS-ERR-MSG                   BSP001
060600             MOVE WS-REQ-FS                       TO WS-ERR-CDE   BSP001
060700             MOVE '210-READ-REQUEST'               TO WS-ERR-PROC BSP001
060800             PERFORM 999-FILE-ERROR THRU 999-EXIT                 BSP001
060900     END-EVALUATE.                                                BSP001
061000 210-EXIT.                                                        BSP001
061100     EXIT.                                                        BSP001
061200*                                                                 BSP001
061300*---------------------------------------------------------------- BSP001
061400* 220-PROCESS-ACCOUNT-CREATION (BSR-0114) - SPEC: ACCOUNT         BSP001
061500* CREATION.  USER MUST EXIST; OPENING BALANCE ALWAYS ZERO;        BSP001
061600* STATUS ALWAYS ACTIVE; MINIMUM BALANCE COPIED VERBATIM.          BSP001
061700*---------------------------------------------------------------- BSP001
061800 220-PROCESS-ACCOUNT-CREATION.                                    BSP001
061900*     ONE LOOKUP, ONE BUILD, ONE INSERT - THE ORDER MATTERS       BSP001
062000*     BECAUSE 222-BUILD-NEW-ACCOUNT CALLS 700-GEN-ACCOUNT-        BSP001
062100*     NUMBER, WHICH MUST NOT RUN FOR A REQUEST THAT IS ABOUT      BSP001
062200*     TO BE REJECTED FOR A MISSING USER.                          BSP001
062300     PERFORM 221-FIND-USER-BY-ID THRU 221-EXIT.                   BSP001
062400     IF USER-FOUND                                                BSP001
062500         PERFORM 222-BUILD-NEW-ACCOUNT  THRU 222-EXIT             BSP001
062600         PERFORM 223-INSERT-ACCOUNT-ROW THRU 223-EXIT             BSP001
062700         ADD 1 TO WS-ACCTS-CREATED                                BSP001
062800     ELSE                                                         BSP001
062900         MOVE 'USER NOT FOUND' TO WS-REJECT-MSG                   BSP001
063000         PERFORM 250-REJECT-REQUEST THRU 250-EXIT                 BSP001
063100     END-IF.                                                      BSP001
063200 220-EXIT.                                                        BSP001
063300     EXIT.                                                        BSP001
063400*                                                                 BSP001
063500 221-FIND-USER-BY-ID.                                             BSP001
063600*     LINEAR SEARCH, NOT SEARCH ALL - USER-TABLE IS NOT KEPT      BSP001
063700*     IN ANY PARTICULAR ORDER (SEE THE TABLES OWN BANNER          BSP001
063800*     COMMENT ABOVE).                                             BSP001
063900     MOVE 'N' TO USER-FOUND-SW.                                   BSP001
064000     PERFORM 221A-CHECK-USER-ENTRY                                BSP001
064100         VARYING USER-IDX FROM 1 BY 1                             BSP001
064200            UNTIL USER-IDX > WS-USER-COUNT                        BSP001
064300               OR USER-FOUND.                                     BSP001
064400 221-EXIT.                                                        BSP001
064500     EXIT.                                                        BSP001
064600*                                                                 BSP001
064700 221A-CHECK-USER-ENTRY.                                           BSP001
064800*     ONE TABLE ENTRY PER CALL - INLINED RATHER THAN FOLDED       BSP001
064900*     BACK INTO 221-FIND-USER-BY-ID SO THE VARYING...UNTIL        BSP001
065000*     CLAUSE ABOVE HAS A SINGLE IMPERATIVE STATEMENT TO PERFORM.  BSP001
065100     IF USER-T-ID(USER-IDX) = REQ-USER-ID                         BSP001
065200         MOVE 'Y' TO USER-FOUND-SW                                BSP001
065300     END-IF.                                                      BSP001
065400*                                                                 BSP001
065500 222-BUILD-NEW-ACCOUNT.                                           BSP001
065600*     OPENING BALANCE IS ALWAYS ZERO AND STATUS IS ALWAYS         BSP001
065700*     ACTIVE REGARDLESS OF WHAT, IF ANYTHING, REQFEED SENT -      BSP001
065800*     THAT IS THE SPEC, NOT AN OVERSIGHT.                         BSP001
065900     PERFORM 700-GEN-ACCOUNT-NUMBER THRU 700-EXIT.                BSP001
066000*     FIVE STRAIGHT MOVES OUT OF THE REQUEST BODY AND TWO         BSP001
066100*     FORCED VALUES - NAME/TYPE/MIN-BALANCE COME FROM REQFEED,    BSP001
066200*     BALANCE AND STATUS NEVER DO.                                BSP001
066300     MOVE REQ-ACCOUNT-NAME   TO NEW-ACCT-NAME.                    BSP001
066400     MOVE REQ-ACCOUNT-TYPE   TO NEW-ACCT-TYPE.                    BSP001
066500     MOVE REQ-MIN-BALANCE    TO NEW-ACCT-MIN-BALANCE.             BSP001
066600     MOVE ZERO               TO NEW-ACCT-BALANCE.                 BSP001
066700     MOVE 'ACTIVE'           TO NEW-ACCT-STATUS.                  BSP001
066800     MOVE REQ-USER-ID        TO NEW-ACCT-USER-ID.                 BSP001
066900 222-EXIT.                                                        BSP001
067000     EXIT.                                                        BSP001
067100*                                                                 BSP001
067200*---------------------------------------------------------------- BSP001
067300* 223-INSERT-ACCOUNT-ROW - INSERTION-SORT THE NEW ROW INTO        BSP001
067400* ACCT-TABLE SO THE TABLE STAYS ASCENDING ON ACCT-T-NUMBER FOR    BSP001
067500* SEARCH ALL.                                                     BSP001
067600*---------------------------------------------------------------- BSP001
067700 223-INSERT-ACCOUNT-ROW.                                          BSP001
067800     IF WS-ACCT-COUNT >= 2000                                     BSP001
067900         MOVE 'ACCOUNT TABLE FULL - RAISE OCCURS LIMIT'           BSP001
068000                                    TO WS-ERR-MSG                 BSP001
068100         MOVE 'N/A'                 TO WS-ERR-CDE                 BSP001
068200         MOVE '223-INSERT-ACCOUNT-ROW' TO WS-ERR-PROC             BSP001
068300         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
068400     END-IF.                                                      BSP001
068500     ADD 1 TO WS-ACCT-COUNT.                                      BSP001
068600     SET ACCT-IDX TO WS-ACCT-COUNT.                               BSP001
068700     PERFORM 223A-SHIFT-ACCOUNT-ROW-UP                            BSP001
068800         UNTIL ACCT-IDX = 1                                       BSP001
068900            OR ACCT-T-NUMBER(ACCT-IDX - 1) < NEW-ACCT-NUMBER.     BSP001
069000     MOVE NEW-ACCT-ID            TO ACCT-T-ID(ACCT-IDX).          BSP001
069100     MOVE NEW-ACCT-NUMBER        TO ACCT-T-NUMBER(ACCT-IDX).      BSP001
069200     MOVE NEW-ACCT-NAME          TO ACCT-T-NAME(ACCT-IDX).        BSP001
069300     MOVE NEW-ACCT-TYPE          TO ACCT-T-TYPE(ACCT-IDX).        BSP001
069400     MOVE NEW-ACCT-BALANCE       TO ACCT-T-BALANCE(ACCT-IDX).     BSP001
069500     MOVE NEW-ACCT-MIN-BALANCE   TO ACCT-T-MIN-BALANCE(ACCT-IDX). BSP001
069600     MOVE NEW-ACCT-STATUS        TO ACCT-T-STATUS(ACCT-IDX).      BSP001
069700     MOVE NEW-ACCT-USER-ID       TO ACCT-T-USER-ID(ACCT-IDX).     BSP001
069800 223-EXIT.                                                        BSP001
069900     EXIT.                                                        BSP001
070000*                                                                 BSP001
070100 223A-SHIFT-ACCOUNT-ROW-UP.                                       BSP001
070200*     CLASSIC INSERTION-SORT SHIFT - MOVES ONE TABLE ENTRY UP     BSP001
070300*     ONE SLOT AT A TIME TO OPEN A GAP FOR THE NEW ROW.           BSP001
070400     MOVE ACCT-TABLE(ACCT-IDX - 1) TO ACCT-TABLE(ACCT-IDX).       BSP001
070500     SET ACCT-IDX DOWN BY 1.                                      BSP001
070600*                                                                 BSP001
070700*---------------------------------------------------------------- BSP001
070800* 230-PROCESS-DEPOSIT - SPEC: DEPOSIT POSTING.  AMOUNT MUST BE    BSP001
070900* POSITIVE; NEW BALANCE = OLD BALANCE + AMOUNT, ROUNDED;          BSP001
071000* ALWAYS SUCCESS ONCE THE ACCOUNT IS FOUND.                       BSP001
071100*---------------------------------------------------------------- BSP001
071200 230-PROCESS-DEPOSIT.                                             BSP001
071300*     DEPOSIT HAS NO MINIMUM-BALANCE OR ACCOUNT-STATUS CHECK -    BSP001
071400*     ONLY A POSITIVE-AMOUNT TEST.  SEE 240-PROCESS-TRANSFER      BSP001
071500*     FOR THE CONTRASTING FOUR-GUARD SHAPE.                       BSP001
071600     PERFORM 231-FIND-ACCOUNT-FOR-DEPOSIT THRU 231-EXIT.          BSP001
071700     IF DEP-ACCT-FOUND                                            BSP001
071800         IF REQ-DEP-AMOUNT > 0                                    BSP001
071900             PERFORM 232-POST-DEPOSIT THRU 232-EXIT               BSP001
072000             PERFORM 233-WRITE-DEPOSIT-TRANSACTION THRU 233-EXIT  BSP001
072100             ADD 1 TO WS-DEPOSITS-POSTED                          BSP001
072200             ADD REQ-DEP-AMOUNT TO WS-DEPOSITS-AMOUNT             BSP001
072300         ELSE                                                     BSP001
072400             MOVE 'DEPOSIT AMOUNT NOT POSITIVE' TO WS-REJECT-MSG  BSP001
072500             PERFORM 250-REJECT-REQUEST THRU 250-EXIT             BSP001
072600         END-IF                                                   BSP001
072700     ELSE                                                         BSP001
072800         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-MSG                BSP001
072900         PERFORM 250-REJECT-REQUEST THRU 250-EXIT                 BSP001
073000     END-IF.                                                      BSP001
073100 230-EXIT.                                                        BSP001
073200     EXIT.                                                        BSP001
073300*                                                                 BSP001
073400 231-FIND-ACCOUNT-FOR-DEPOSIT.                                    BSP001
073500*     SEARCH ALL RELIES ON ACCT-TABLE STAYING IN ASCENDING        BSP001
073600*     ACCT-T-NUMBER ORDER, MAINTAINED BY 223-INSERT-ACCOUNT-ROWS  BSP001
073700*     INSERTION SORT.                                             BSP001
073800     MOVE 'N' TO DEP-ACCT-FOUND-SW.                               BSP001
073900     SET ACCT-IDX TO 1.                                           BSP001
074000     SEARCH ALL ACCT-TABLE                                        BSP001
074100         WHEN ACCT-T-NUMBER(ACCT-IDX) = REQ-DEP-ACCOUNT-NUMBER    BSP001
074200             MOVE 'Y' TO DEP-ACCT-FOUND-SW                        BSP001
074300     END-SEARCH.                                                  BSP001
074400 231-EXIT.                                                        BSP001
074500     EXIT.                                                        BSP001
074600*                                                                 BSP001
074700 232-POST-DEPOSIT.                                                BSP001
074800*     SINGLE COMPUTE ROUNDED - THE ONLY BALANCE CHANGE IN A       BSP001
074900*     DEPOSIT.                                                    BSP001
075000     COMPUTE ACCT-T-BALANCE(ACCT-IDX) ROUNDED =                   BSP001
075100         ACCT-T-BALANCE(ACCT-IDX) + REQ-DEP-AMOUNT.               BSP001
075200 232-EXIT.                                                        BSP001
075300     EXIT.                                                        BSP001
075400*                                                                 BSP001
075500 233-WRITE-DEPOSIT-TRANSACTION.                                   BSP001
075600*     TRN-UUID IS A DERIVED, ESSENTIALLY COSMETIC FIELD; THE      BSP001
075700*     JOURNALS REAL KEY FOR LOOKUP PURPOSES IS TRN-ID, BUILT      BSP001
075800*     BY 710-GEN-TRANSACTION-ID.                                  BSP001
075900     PERFORM 710-GEN-TRANSACTION-ID THRU 710-EXIT.                BSP001
076000*     CLOCK IS RE-READ HERE RATHER THAN REUSED FROM 700/710 -     BSP001
076100*     A DEPOSIT POSTED LATE IN THE RUN CARRIES ITS OWN            BSP001
076200*     WALL-CLOCK STAMP, NOT THE RUNS START-OF-JOB TIME.           BSP001
076300     ACCEPT CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.             BSP001
076400     ACCEPT CURRENT-TIME-HHMMSS   FROM TIME.                      BSP001
076500     MOVE SPACES                  TO TRN-RECORD.                  BSP001
076600     STRING 'TRNU' WS-TRN-SEQ-DISP INTO TRN-UUID.                 BSP001
076700*     TRN-ID IS THE KEY; TRN-UUID ABOVE IS DECORATIVE ONLY.       BSP001
076800     MOVE WS-NEW-TRN-ID            TO TRN-ID.                     BSP001
076900     MOVE 'DEPOSIT'                 TO TRN-TYPE.                  BSP001
077000     MOVE REQ-DEP-AMOUNT            TO TRN-AMOUNT.                BSP001
077100     MOVE REQ-DEP-DESCRIPTION       TO TRN-DESCRIPTION.           BSP001
077200     MOVE REQ-DEP-ACCOUNT-NUMBER    TO TRN-ACCT-NUMBER.           BSP001
077300     MOVE 'SUCCESS'                 TO TRN-STATUS.                BSP001
077400     MOVE CURRENT-DATE-YYYYMMDD     TO TRN-DATE.                  BSP001
077500*     TRN-TIME IS BUILT FROM THE THREE SEPARATE 2-DIGIT           BSP001
077600*     CLOCK FIELDS RATHER THAN MOVED FROM THE GROUP ITEM,         BSP001
077700*     SINCE CURRENT-TIME-HHMMSS ALSO CARRIES HUNDREDTHS.          BSP001
077800     STRING CURRENT-HH CURRENT-MINUTE CURRENT-SS INTO TRN-TIME.   BSP001
077900     MOVE ACCT-T-BALANCE(ACCT-IDX)  TO TRN-BALANCE-AFTER.         BSP001
078000     WRITE TRN-RECORD.                                            BSP001
078100     IF WS-TRNJ-FS NOT = '00'                                     BSP001
078200         MOVE 'ERROR WRITING TRN-JOURNAL-FILE' TO WS-ERR-MSG      BSP001
078300         MOVE WS-TRNJ-FS                        TO WS-ERR-CDE     BSP001
078400         MOVE '233-WRITE-DEPOSIT-TRANSACTION'   TO WS-ERR-PROC    BSP001
078500         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
078600     END-IF.                                                      BSP001
078700 233-EXIT.                                                        BSP001
078800     EXIT.                                                        BSP001
078900*                                                                 BSP001
079000*---------------------------------------------------------------- BSP001
079100* 240-PROCESS-TRANSFER - SPEC: TRANSFER POSTING.  SOURCE AND      BSP001
079200* TARGET MUST BOTH EXIST; AMOUNT MUST BE POSITIVE; SOURCE MUST    BSP001
079300* HOLD SUFFICIENT FUNDS BEFORE EITHER BALANCE IS TOUCHED; ONE     BSP001
079400* JOURNAL ROW FROM THE SOURCE SIDE CARRYING THE SOURCE'S          BSP001
079500* POST-TRANSFER BALANCE.                                          BSP001
079600*---------------------------------------------------------------- BSP001
079700 240-PROCESS-TRANSFER.                                            BSP001
079800*     FOUR NESTED GUARDS, OUTSIDE-IN: SOURCE EXISTS, TARGET       BSP001
079900*     EXISTS, AMOUNT IS POSITIVE, SOURCE HAS THE FUNDS.  ANY      BSP001
080000*     GUARD THAT FAILS DROPS STRAIGHT TO ITS OWN ELSE AND         BSP001
080100*     REJECTS - NONE OF THE FOUR CHECKS IS SKIPPED OR             BSP001
080200*     SHORT-CIRCUITED BY A LATER ONE.                             BSP001
080300     PERFORM 241-FIND-SOURCE-ACCOUNT THRU 241-EXIT.               BSP001
080400     IF SRC-ACCT-FOUND                                            BSP001
080500         PERFORM 242-FIND-TARGET-ACCOUNT THRU 242-EXIT            BSP001
080600*         SOURCE FOUND - NOW CONFIRM THE TARGET EXISTS BEFORE     BSP001
080700*         TOUCHING EITHER BALANCE.                                BSP001
080800         IF TGT-ACCT-FOUND                                        BSP001
080900*             BOTH ACCOUNTS EXIST - A ZERO OR NEGATIVE AMOUNT     BSP001
081000*             IS REJECTED HERE, THE SAME RULE AS A DEPOSIT.       BSP001
081100             IF REQ-XFER-AMOUNT > 0                               BSP001
081200*                 AMOUNT IS POSITIVE - CHECK THE SOURCE HAS       BSP001
081300*                 ENOUGH BEFORE EITHER BALANCE MOVES.             BSP001
081400                 PERFORM 243-VALIDATE-SUFFICIENT-FUNDS            BSP001
081500                                                THRU 243-EXIT     BSP001
081600                 IF SUFFICIENT-FUNDS                              BSP001
081700*                     FUNDS ARE SUFFICIENT - DEBIT SOURCE,        BSP001
081800*                     CREDIT TARGET, JOURNAL FROM THE SOURCE      BSP001
081900*                     SIDE, THEN TALLY THE RUN TOTAL.             BSP001
082000                     PERFORM 244-POST-TRANSFER-DEBIT-CREDIT       BSP001
082100                                                THRU 244-EXIT     BSP001
082200                     PERFORM 245-WRITE-TRANSFER-TRANSACTION       BSP001
082300                                                THRU 245-EXIT     BSP001
082400                     ADD 1 TO WS-TRANSFERS-POSTED                 BSP001
082500                     ADD REQ-XFER-AMOUNT TO WS-TRANSFERS-AMOUNT   BSP001
082600                 ELSE                                             BSP001
082700*                     BALANCE CHECKED INSUFFICIENT - NEITHER      BSP001
082800*                     BALANCE IS TOUCHED.                         BSP001
082900                     MOVE 'INSUFFICIENT BALANCE' TO WS-REJECT-MSG BSP001
083000                     PERFORM 250-REJECT-REQUEST THRU 250-EXIT     BSP001
083100                 END-IF                                           BSP001
083200             ELSE                                                 BSP001
083300*             AMOUNT WAS ZERO OR NEGATIVE - REJECTED BEFORE       BSP001
083400*             THE SUFFICIENT-FUNDS CHECK EVEN RUNS.               BSP001
083500                 MOVE 'TRANSFER AMOUNT NOT POSITIVE'              BSP001
083600                                            TO WS-REJECT-MSG      BSP001
083700                 PERFORM 250-REJECT-REQUEST THRU 250-EXIT         BSP001
083800             END-IF                                               BSP001
083900         ELSE                                                     BSP001
084000*         TARGET ACCOUNT NUMBER ON THE REQUEST DOES NOT MATCH     BSP001
084100*         ANY ROW IN ACCT-TABLE.                                  BSP001
084200             MOVE 'TARGET ACCOUNT NOT FOUND' TO WS-REJECT-MSG     BSP001
084300             PERFORM 250-REJECT-REQUEST THRU 250-EXIT             BSP001
084400         END-IF                                                   BSP001
084500     ELSE                                                         BSP001
084600*     SOURCE ACCOUNT NUMBER ON THE REQUEST DOES NOT MATCH ANY     BSP001
084700*     ROW IN ACCT-TABLE - NOTHING ELSE IN THIS PARAGRAPH RUNS.    BSP001
084800         MOVE 'SOURCE ACCOUNT NOT FOUND' TO WS-REJECT-MSG         BSP001
084900         PERFORM 250-REJECT-REQUEST THRU 250-EXIT                 BSP001
085000     END-IF.                                                      BSP001
085100 240-EXIT.                                                        BSP001
085200     EXIT.                                                        BSP001
085300*                                                                 BSP001
085400 241-FIND-SOURCE-ACCOUNT.                                         BSP001
085500*     SEARCH ALL AGAINST ACCT-TABLE - ACCT-SRC-IDX IS A           BSP001
085600*     DEDICATED INDEX SO A TRANSFERS SOURCE LOOKUP CANNOT         BSP001
085700*     DISTURB ACCT-IDX USED ELSEWHERE IN THE PROGRAM.             BSP001
085800     MOVE 'N' TO SRC-ACCT-FOUND-SW.                               BSP001
085900     SET ACCT-SRC-IDX TO 1.                                       BSP001
086000     SEARCH ALL ACCT-TABLE                                        BSP001
086100         WHEN ACCT-T-NUMBER(ACCT-SRC-IDX) = REQ-SRC-ACCOUNT-NUMBERBSP001
086200             MOVE 'Y' TO SRC-ACCT-FOUND-SW                        BSP001
086300     END-SEARCH.                                                  BSP001
086400 241-EXIT.                                                        BSP001
086500     EXIT.                                                        BSP001
086600*                                                                 BSP001
086700 242-FIND-TARGET-ACCOUNT.                                         BSP001
086800*     SAME SEARCH, DEDICATED ACCT-TGT-IDX - SOURCE AND TARGET     BSP001
086900*     CAN BE FOUND AT DIFFERENT TABLE POSITIONS WITHOUT           BSP001
087000*     CLOBBERING EACH OTHERS INDEX.                               BSP001
087100     MOVE 'N' TO TGT-ACCT-FOUND-SW.                               BSP001
087200     SET ACCT-TGT-IDX TO 1.                                       BSP001
087300     SEARCH ALL ACCT-TABLE                                        BSP001
087400         WHEN ACCT-T-NUMBER(ACCT-TGT-IDX) = REQ-TGT-ACCOUNT-NUMBERBSP001
087500             MOVE 'Y' TO TGT-ACCT-FOUND-SW                        BSP001
087600     END-SEARCH.                                                  BSP001
087700 242-EXIT.                                                        BSP001
087800     EXIT.                                                        BSP001
087900*                                                                 BSP001
088000 243-VALIDATE-SUFFICIENT-FUNDS.                                   BSP001
088100*     EXACT-DECIMAL COMPARISON, NO ROUNDING - A TRANSFER FOR      BSP001
088200*     PRECISELY THE AVAILABLE BALANCE IS ALLOWED.                 BSP001
088300     MOVE 'N' TO SUFFICIENT-FUNDS-SW.                             BSP001
088400     IF ACCT-T-BALANCE(ACCT-SRC-IDX) >= REQ-XFER-AMOUNT           BSP001
088500         MOVE 'Y' TO SUFFICIENT-FUNDS-SW                          BSP001
088600     END-IF.                                                      BSP001
088700 243-EXIT.                                                        BSP001
088800     EXIT.                                                        BSP001
088900*                                                                 BSP001
089000 244-POST-TRANSFER-DEBIT-CREDIT.                                  BSP001
089100*     DEBIT FIRST, THEN CREDIT - BOTH ROUNDED THE SAME WAY AS     BSP001
089200*     A DEPOSIT; 243 HAS ALREADY GUARANTEED THE DEBIT CANNOT      BSP001
089300*     DRIVE THE SOURCE NEGATIVE.                                  BSP001
089400     COMPUTE ACCT-T-BALANCE(ACCT-SRC-IDX) ROUNDED =               BSP001
089500         ACCT-T-BALANCE(ACCT-SRC-IDX) - REQ-XFER-AMOUNT.          BSP001
089600     COMPUTE ACCT-T-BALANCE(ACCT-TGT-IDX) ROUNDED =               BSP001
089700         ACCT-T-BALANCE(ACCT-TGT-IDX) + REQ-XFER-AMOUNT.          BSP001
089800 244-EXIT.                                                        BSP001
089900     EXIT.                                                        BSP001
090000*                                                                 BSP001
090100 245-WRITE-TRANSFER-TRANSACTION.                                  BSP001
090200*     MIRRORS 233-WRITE-DEPOSIT-TRANSACTION BUT ALSO FILLS        BSP001
090300*     TRN-TARGET-ACCT-NUMBER AND RECORDS THE SOURCES (NOT         BSP001
090400*     THE TARGETS) POST-TRANSFER BALANCE, PER SPEC.               BSP001
090500     PERFORM 710-GEN-TRANSACTION-ID THRU 710-EXIT.                BSP001
090600*     SAME RE-READ-THE-CLOCK RULE AS 233 ABOVE.                   BSP001
090700     ACCEPT CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.             BSP001
090800     ACCEPT CURRENT-TIME-HHMMSS   FROM TIME.                      BSP001
090900     MOVE SPACES                  TO TRN-RECORD.                  BSP001
091000     STRING 'TRNU' WS-TRN-SEQ-DISP INTO TRN-UUID.                 BSP001
091100*     TRN-ACCT-NUMBER IS THE SOURCE, TRN-TARGET-ACCT-NUMBER       BSP001
091200*     BELOW IS THE TARGET - A TRANSFER JOURNAL ROW CARRIES        BSP001
091300*     BOTH ACCOUNT NUMBERS, A DEPOSIT ROW ONLY THE ONE.           BSP001
091400     MOVE WS-NEW-TRN-ID            TO TRN-ID.                     BSP001
091500     MOVE 'TRANSFER'                TO TRN-TYPE.                  BSP001
091600     MOVE REQ-XFER-AMOUNT           TO TRN-AMOUNT.                BSP001
091700     MOVE REQ-XFER-DESCRIPTION      TO TRN-DESCRIPTION.           BSP001
091800     MOVE REQ-SRC-ACCOUNT-NUMBER    TO TRN-ACCT-NUMBER.           BSP001
091900     MOVE REQ-TGT-ACCOUNT-NUMBER    TO TRN-TARGET-ACCT-NUMBER.    BSP001
092000     MOVE 'SUCCESS'                 TO TRN-STATUS.                BSP001
092100     MOVE CURRENT-DATE-YYYYMMDD     TO TRN-DATE.                  BSP001
092200*     SAME THREE-FIELD TIME BUILD AS 233 ABOVE.                   BSP001
092300     STRING CURRENT-HH CURRENT-MINUTE CURRENT-SS INTO TRN-TIME.   BSP001
092400     MOVE ACCT-T-BALANCE(ACCT-SRC-IDX) TO TRN-BALANCE-AFTER.      BSP001
092500     WRITE TRN-RECORD.                                            BSP001
092600     IF WS-TRNJ-FS NOT = '00'                                     BSP001
092700         MOVE 'ERROR WRITING TRN-JOURNAL-FILE' TO WS-ERR-MSG      BSP001
092800         MOVE WS-TRNJ-FS                        TO WS-ERR-CDE     BSP001
092900         MOVE '245-WRITE-TRANSFER-TRANSACTION'  TO WS-ERR-PROC    BSP001
093000         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
093100     END-IF.                                                      BSP001
093200 245-EXIT.                                                        BSP001
093300     EXIT.                                                        BSP001
093400*                                                                 BSP001
093500*---------------------------------------------------------------- BSP001
093600* 250-REJECT-REQUEST - COMMON REJECT PATH (USER/ACCOUNT NOT       BSP001
093700* FOUND, INSUFFICIENT BALANCE, NON-POSITIVE AMOUNT).              BSP001
093800*---------------------------------------------------------------- BSP001
093900 250-REJECT-REQUEST.                                              BSP001
094000*     EVERY REJECT IN THE PROGRAM FUNNELS THROUGH HERE -          BSP001
094100*     TALLIED FOR THE END-OF-JOB SUMMARY AND ECHOED TO THE        BSP001
094200*     OPERATOR LOG, THEN CONTROL RETURNS TO THE CALLER.           BSP001
094300*     WS-REJECT-MSG WAS SET BY THE CALLER JUST BEFORE THE         BSP001
094400*     PERFORM.                                                    BSP001
094500     ADD 1 TO WS-REJECTS-COUNT.                                   BSP001
094600     DISPLAY 'REQUEST REJECTED - ' WS-REJECT-MSG.                 BSP001
094700 250-EXIT.                                                        BSP001
094800     EXIT.                                                        BSP001
094900*                                                                 BSP001
095000*---------------------------------------------------------------- BSP001
095100* 300-REWRITE-ACCOUNT-MASTER - WRITE THE UPDATED TABLE BACK TO    BSP001
095200* ACCTMAST IN FULL (BSR-0201).                                    BSP001
095300*---------------------------------------------------------------- BSP001
095400 300-REWRITE-ACCOUNT-MASTER.                                      BSP001
095500*     ACCTMAST HAS NO VSAM/ISAM REWRITE SUPPORT IN THIS           BSP001
095600*     BUILD, SO THE WHOLE FILE IS CLOSED, REOPENED OUTPUT,        BSP001
095700*     AND REWRITTEN FROM ACCT-TABLE TOP TO BOTTOM.                BSP001
095800     CLOSE ACCT-MASTER-FILE.                                      BSP001
095900     OPEN OUTPUT ACCT-MASTER-FILE.                                BSP001
096000     IF WS-ACCT-FS NOT = '00'                                     BSP001
096100         MOVE 'ERROR REOPENING ACCT-MASTER-FILE' TO WS-ERR-MSG    BSP001
096200         MOVE WS-ACCT-FS                          TO WS-ERR-CDE   BSP001
096300         MOVE '300-REWRITE-ACCOUNT-MASTER'        TO WS-ERR-PROC  BSP001
096400         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
096500     END-IF.                                                      BSP001
096600     PERFORM 310-WRITE-ACCOUNT-ROW                                BSP001
096700         VARYING ACCT-IDX FROM 1 BY 1                             BSP001
096800            UNTIL ACCT-IDX > WS-ACCT-COUNT.                       BSP001
096900 300-EXIT.                                                        BSP001
097000     EXIT.                                                        BSP001
097100*                                                                 BSP001
097200 310-WRITE-ACCOUNT-ROW.                                           BSP001
097300*     STRAIGHT FIELD-FOR-FIELD MOVE BACK OUT OF THE TABLE ROW     BSP001
097400*     INTO ACCT-RECORD, THEN ONE WRITE.                           BSP001
097500*     EIGHT MOVES, ONE PER ACCT-RECORD FIELD, IN THE SAME         BSP001
097600*     ORDER THE COPYBOOK DECLARES THEM.                           BSP001
097700     MOVE ACCT-T-ID(ACCT-IDX)          TO ACCT-ID.                BSP001
097800     MOVE ACCT-T-NUMBER(ACCT-IDX)      TO ACCT-NUMBER.            BSP001
097900     MOVE ACCT-T-NAME(ACCT-IDX)        TO ACCT-NAME.              BSP001
098000     MOVE ACCT-T-TYPE(ACCT-IDX)        TO ACCT-TYPE.              BSP001
098100     MOVE ACCT-T-BALANCE(ACCT-IDX)     TO ACCT-BALANCE.           BSP001
098200     MOVE ACCT-T-MIN-BALANCE(ACCT-IDX) TO ACCT-MIN-BALANCE.       BSP001
098300     MOVE ACCT-T-STATUS(ACCT-IDX)      TO ACCT-STATUS.            BSP001
098400     MOVE ACCT-T-USER-ID(ACCT-IDX)     TO ACCT-USER-ID.           BSP001
098500     WRITE ACCT-RECORD.                                           BSP001
098600     IF WS-ACCT-FS NOT = '00'                                     BSP001
098700         MOVE 'ERROR WRITING ACCT-MASTER-FILE' TO WS-ERR-MSG      BSP001
098800         MOVE WS-ACCT-FS                        TO WS-ERR-CDE     BSP001
098900         MOVE '310-WRITE-ACCOUNT-ROW'           TO WS-ERR-PROC    BSP001
099000         PERFORM 999-FILE-ERROR THRU 999-EXIT                     BSP001
099100     END-IF.                                                      BSP001
099200*                                                                 BSP001
099300*---------------------------------------------------------------- BSP001
099400* 400-PRINT-SUMMARY-REPORT - SPEC: END-OF-JOB SUMMARY (BSR-0233). BSP001
099500*---------------------------------------------------------------- BSP001
099600 400-PRINT-SUMMARY-REPORT.                                        BSP001
099700*     SIX COUNTERS FROM WS-RUN-TOTALS, NO DETAIL LINES - A        BSP001
099800*     FULL TRANSACTION LISTING IS THE JOURNAL FILE ITSELF,        BSP001
099900*     NOT THIS REPORT (SEE TRN-JOURNAL-FILE).                     BSP001
100000     DISPLAY ' '.                                                 BSP001
100100     DISPLAY '**********************************************'.    BSP001
100200     DISPLAY '*     BSAPOST - END OF JOB SUMMARY             *'.  BSP001
100300     DISPLAY '**********************************************'.    BSP001
100400     DISPLAY ' ACCOUNTS CREATED        : ' WS-ACCTS-CREATED.      BSP001
100500     DISPLAY ' DEPOSITS POSTED         : ' WS-DEPOSITS-POSTED.    BSP001
100600     DISPLAY ' DEPOSITS TOTAL AMOUNT   : ' WS-DEPOSITS-AMOUNT.    BSP001
100700     DISPLAY ' TRANSFERS POSTED        : ' WS-TRANSFERS-POSTED.   BSP001
100800     DISPLAY ' TRANSFERS TOTAL AMOUNT  : ' WS-TRANSFERS-AMOUNT.   BSP001
100900     DISPLAY ' REQUESTS REJECTED       : ' WS-REJECTS-COUNT.      BSP001
101000     DISPLAY '**********************************************'.    BSP001
101100 400-EXIT.                                                        BSP001
101200     EXIT.                                                        BSP001
101300*                                                                 BSP001
101400*---------------------------------------------------------------- BSP001
101500* 700-GEN-ACCOUNT-NUMBER - SPEC: ACCOUNT NUMBER GENERATION.       BSP001
101600* 'BSA' + CCYYMMDDHHMMSS + 3-DIGIT PER-RUN SEQUENCE (BSR-0280).   BSP001
101700*---------------------------------------------------------------- BSP001
101800 700-GEN-ACCOUNT-NUMBER.                                          BSP001
101900*     TIMESTAMP-BASED, NOT SEQUENTIAL-COUNTER-BASED, SO TWO       BSP001
102000*     CONCURRENT RUNS CANNOT COLLIDE ON THE SAME NUMBER; THE      BSP001
102100*     3-DIGIT SEQUENCE ONLY GUARDS AGAINST TWO OPENS IN ONE       BSP001
102200*     CLOCK SECOND WITHIN THE SAME RUN.                           BSP001
102300     ACCEPT CURRENT-DATE-YYYYMMDD FROM DATE YYYYMMDD.             BSP001
102400     ACCEPT CURRENT-TIME-HHMMSS   FROM TIME.                      BSP001
102500*     FOURTEEN DIGITS, CCYY THROUGH SS, STRUNG STRAIGHT           BSP001
102600*     INTO THE ALPHA REDEFINE - NO EDITING OR PUNCTUATION.        BSP001
102700     STRING CURRENT-CCYY CURRENT-MM CURRENT-DD                    BSP001
102800            CURRENT-HH CURRENT-MINUTE CURRENT-SS                  BSP001
102900         INTO WS-ACCT-NUM-STAMP-A.                                BSP001
103000     ADD 1 TO WS-ACCT-SEQ.                                        BSP001
103100     IF WS-ACCT-SEQ > 999                                         BSP001
103200         MOVE 1 TO WS-ACCT-SEQ                                    BSP001
103300     END-IF.                                                      BSP001
103400     MOVE WS-ACCT-SEQ TO WS-ACCT-SEQ-DISP.                        BSP001
103500     MOVE SPACES TO NEW-ACCT-NUMBER.                              BSP001
103600*     'BSA' PREFIX PLUS THE 14-DIGIT STAMP PLUS THE 3-DIGIT       BSP001
103700*     SEQUENCE IS 20 CHARACTERS, THE FULL WIDTH OF                BSP001
103800*     NEW-ACCT-NUMBER.                                            BSP001
103900     STRING 'BSA' WS-ACCT-NUM-STAMP-A WS-ACCT-SEQ-DISP            BSP001
104000         INTO NEW-ACCT-NUMBER.                                    BSP001
104100     MOVE SPACES TO NEW-ACCT-ID.                                  BSP001
104200*     NEW-ACCT-ID IS A SEPARATE, LONGER SYNTHETIC KEY - NOT       BSP001
104300*     THE SAME STRING AS NEW-ACCT-NUMBER, JUST BUILT FROM         BSP001
104400*     THE SAME STAMP AND SEQUENCE.                                BSP001
104500     STRING 'ACCTID-' WS-ACCT-NUM-STAMP-A '-' WS-ACCT-SEQ-DISP    BSP001
104600         INTO NEW-ACCT-ID.                                        BSP001
104700 700-EXIT.                                                        BSP001
104800     EXIT.                                                        BSP001
104900*                                                                 BSP001
105000*---------------------------------------------------------------- BSP001
105100* 710-GEN-TRANSACTION-ID - SPEC: TRANSACTION ID GENERATION.       BSP001
105200* 'TRX' + 10-DIGIT ZERO-PADDED RUN-SCOPED SEQUENCE (BSR-0266).    BSP001
105300*---------------------------------------------------------------- BSP001
105400 710-GEN-TRANSACTION-ID.                                          BSP001
105500*     PURELY A RUN-SCOPED COUNTER - RESTARTS AT 1 EACH TIME       BSP001
105600*     THIS PROGRAM IS INVOKED, UNLIKE THE TIMESTAMP-BASED         BSP001
105700*     ACCOUNT NUMBER ABOVE (BSR-0266 PREDATES BSR-0280).          BSP001
105800     ADD 1 TO WS-TRN-SEQ.                                         BSP001
105900     MOVE WS-TRN-SEQ TO WS-TRN-SEQ-DISP.                          BSP001
106000     MOVE SPACES TO WS-NEW-TRN-ID.                                BSP001
106100*     'TRX' PLUS WS-TRN-SEQ-DISP, WHICH STRING PADS ON THE        BSP001
106200*     RIGHT WITH TRAILING SPACES TO FILL WS-NEW-TRN-ID.           BSP001
106300     STRING 'TRX' WS-TRN-SEQ-DISP                                 BSP001
106400         INTO WS-NEW-TRN-ID.                                      BSP001
106500 710-EXIT.                                                        BSP001
106600     EXIT.                                                        BSP001
106700*                                                                 BSP001
106800*---------------------------------------------------------------- BSP001
106900* 900-CLOSE-FILES - CLOSE ALL FOUR FILES.                         BSP001
107000*---------------------------------------------------------------- BSP001
107100 900-CLOSE-FILES.                                                 BSP001
107200*     NO FILE STATUS CHECKS ON CLOSE - A CLOSE FAILURE THIS       BSP001
107300*     LATE IN THE RUN HAS NO RECOVERY PATH WORTH CODING.          BSP001
107400*     ALL FOUR IN OPEN ORDER, NO STATUS CHECKS - SEE THE          BSP001
107500*     PARAGRAPH BANNER ABOVE.                                     BSP001
107600     CLOSE USER-MASTER-FILE.                                      BSP001
107700     CLOSE ACCT-MASTER-FILE.                                      BSP001
107800     CLOSE REQ-INPUT-FILE.                                        BSP001
107900     CLOSE TRN-JOURNAL-FILE.                                      BSP001
108000 900-EXIT.                                                        BSP001
108100     EXIT.                                                        BSP001
108200*                                                                 BSP001
108300*---------------------------------------------------------------- BSP001
108400* 999-FILE-ERROR - SHOP-STANDARD FILE I/O ERROR HANDLER           BSP001
108500* (IDIOM CARRIED FROM CBLVSMC1's Y0001-ERR-HANDLING).  FILE       BSP001
108600* ERRORS MID-RUN ARE TREATED AS FATAL FOR THIS JOB.               BSP001
108700*---------------------------------------------------------------- BSP001
108800 999-FILE-ERROR.                                                  BSP001
108900*     DELIBERATELY FATAL - THIS SHOPS STANDING RULE IS THAT       BSP001
109000*     A MID-RUN FILE ERROR ON A POSTING JOB IS INVESTIGATED       BSP001
109100*     BY OPERATIONS BEFORE THE JOB IS RERUN, NOT PATCHED          BSP001
109200*     AROUND IN-FLIGHT.                                           BSP001
109300*     THE SAME BANNER SHAPE AS 400-PRINT-SUMMARY-REPORTS,         BSP001
109400*     SO THE TWO ARE EASY TO TELL APART IN THE OPERATOR LOG.      BSP001
109500     DISPLAY '****************************************'.          BSP001
109600     DISPLAY '* BSAPOST - FILE I/O ERROR               *'.        BSP001
109700     DISPLAY '****************************************'.          BSP001
109800     DISPLAY ' PARAGRAPH : ' WS-ERR-PROC.                         BSP001
109900     DISPLAY ' STATUS    : ' WS-ERR-CDE.                          BSP001
110000     DISPLAY ' MESSAGE   : ' WS-ERR-MSG.                          BSP001
110100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BSP001
110200     STOP RUN.                                                    BSP001
110300 999-EXIT.                                                        BSP001
110400     EXIT.                                                        BSP001
110500******************************************************************BSP001
110600* PARAGRAPH INDEX - FOR THE NEXT MAINTAINER, NOT COMPILED.        BSP001
110700*                                                                 BSP001
110800* 000-MAIN-CONTROL                 OVERALL RUN SEQUENCE           BSP001
110900* 100-OPEN-FILES                   OPEN ALL FOUR FILES            BSP001
111000* 110-LOAD-USER-TABLE              PRELOAD USRMAST                BSP001
111100* 111-READ-USER-RECORD             ONE USRMAST READ + TABLE LOAD  BSP001
111200* 120-LOAD-ACCOUNT-TABLE           PRELOAD ACCTMAST, ASCENDING    BSP001
111300* 121-READ-ACCOUNT-RECORD          ONE ACCTMAST READ + TABLE LOAD BSP001
111400* 200-PROCESS-REQUESTS             DISPATCH REQ-RECORD BY TYPE    BSP001
111500* 210-READ-REQUEST                 READ ONE REQFEED LINE          BSP001
111600* 220-PROCESS-ACCOUNT-CREATION     ACCOUNT-CREATE REQUEST         BSP001
111700* 221-FIND-USER-BY-ID              LINEAR SEARCH OF USER-TABLE    BSP001
111800* 221A-CHECK-USER-ENTRY            ONE USER-TABLE ENTRY TEST      BSP001
111900* 222-BUILD-NEW-ACCOUNT            STAGE THE NEW ACCOUNT ROW      BSP001
112000* 223-INSERT-ACCOUNT-ROW           INSERTION-SORT INTO ACCT-TABLE BSP001
112100* 223A-SHIFT-ACCOUNT-ROW-UP        ONE TABLE SLOT SHIFT           BSP001
112200* 230-PROCESS-DEPOSIT              DEPOSIT REQUEST                BSP001
112300* 231-FIND-ACCOUNT-FOR-DEPOSIT     SEARCH FOR THE DEPOSIT ACCT    BSP001
112400* 232-POST-DEPOSIT                 CREDIT THE BALANCE             BSP001
112500* 233-WRITE-DEPOSIT-TRANSACTION    JOURNAL ROW FOR A DEPOSIT      BSP001
112600* 240-PROCESS-TRANSFER             TRANSFER REQUEST               BSP001
112700* 241-FIND-SOURCE-ACCOUNT          SEARCH FOR THE SOURCE ACCT     BSP001
112800* 242-FIND-TARGET-ACCOUNT          SEARCH FOR THE TARGET ACCT     BSP001
112900* 243-VALIDATE-SUFFICIENT-FUNDS    SOURCE BALANCE CHECK           BSP001
113000* 244-POST-TRANSFER-DEBIT-CREDIT   DEBIT SOURCE, CREDIT TARGET    BSP001
113100* 245-WRITE-TRANSFER-TRANSACTION   JOURNAL ROW, TRANSFER          BSP001
113200* 250-REJECT-REQUEST               COMMON REJECT PATH             BSP001
113300* 300-REWRITE-ACCOUNT-MASTER       FLUSH TABLE BACK TO ACCTMAST   BSP001
113400* 310-WRITE-ACCOUNT-ROW            ONE ACCTMAST WRITE             BSP001
113500* 400-PRINT-SUMMARY-REPORT         END-OF-JOB SUMMARY COUNTS      BSP001
113600* 700-GEN-ACCOUNT-NUMBER           BSA + TIMESTAMP + SEQUENCE     BSP001
113700* 710-GEN-TRANSACTION-ID           TRX + RUN-SCOPED SEQUENCE      BSP001
113800* 900-CLOSE-FILES                  CLOSE ALL FOUR FILES           BSP001
113900* 999-FILE-ERROR                   SHOP-STANDARD I/O ERROR HANDLERBSP001
114000******************************************************************BSP001
