000100******************************************************************    REQ001
000200*    REQREC                                                      *    REQ001
000300*    REQUEST-INPUT-FILE RECORD LAYOUT - BSA DDA POSTING SYSTEM        REQ001
000400*    ONE LINE PER POSTING REQUEST.  REQ-TYPE SELECTS WHICH OF         REQ001
000500*    THE THREE REDEFINED BODIES BELOW IS IN EFFECT:                   REQ001
000600*        'A' = ACCOUNT OPEN, 'D' = DEPOSIT, 'T' = TRANSFER.           REQ001
000700*    FIXED LENGTH, 253 BYTES (1 + 252).                               REQ001
000800*                                                                     REQ001
000900*    HIST:  06-05-02  T.SIHOMBING ORIGINAL - BATCH FEED REPLACES      REQ001
001000*                                 ONE-REQUEST-AT-A-TIME COUNTER       REQ001
001100*                                 SERVICE CALLS (BSR-0201)            REQ001
001200******************************************************************    REQ001
001300 01  REQ-RECORD.                                                      REQ001
001400     05  REQ-TYPE                    PIC X(01).                       REQ001
001500         88  REQ-TYPE-ACCT-CREATE        VALUE 'A'.                   REQ001
001600         88  REQ-TYPE-DEPOSIT            VALUE 'D'.                   REQ001
001700         88  REQ-TYPE-TRANSFER           VALUE 'T'.                   REQ001
001800*     WIDEST OF THE THREE REDEFINED BODIES PLUS ITS OWN               REQ001
001900*     FILLER PAD - SEE THE THREE REDEFINES BELOW.                     REQ001
002000     05  REQ-BODY                    PIC X(252).                      REQ001
002100     05  REQ-ACCT-CREATE-BODY REDEFINES REQ-BODY.                     REQ001
002200*         THE OWNING USER - MUST EXIST ON USRMAST OR THE              REQ001
002300*         REQUEST IS REJECTED (SEE 221-FIND-USER-BY-ID).              REQ001
002400         10  REQ-USER-ID             PIC X(36).                       REQ001
002500*         COPIED VERBATIM INTO NEW-ACCT-NAME.                         REQ001
002600         10  REQ-ACCOUNT-NAME        PIC X(100).                      REQ001
002700*         COPIED VERBATIM INTO NEW-ACCT-TYPE.                         REQ001
002800         10  REQ-ACCOUNT-TYPE        PIC X(11).                       REQ001
002900*         COPIED VERBATIM INTO NEW-ACCT-MIN-BALANCE - NEVER           REQ001
003000*         COMPUTED OR VALIDATED.                                      REQ001
003100         10  REQ-MIN-BALANCE         PIC S9(17)V99 COMP-3.            REQ001
003200*         PADS THIS BODY TO THE FULL 252-BYTE REQ-BODY WIDTH.         REQ001
003300         10  FILLER                  PIC X(95).                       REQ001
003400     05  REQ-DEPOSIT-BODY REDEFINES REQ-BODY.                         REQ001
003500*         THE ACCOUNT TO BE CREDITED.                                 REQ001
003600         10  REQ-DEP-ACCOUNT-NUMBER  PIC X(20).                       REQ001
003700*         MUST BE POSITIVE OR THE REQUEST IS REJECTED.                REQ001
003800         10  REQ-DEP-AMOUNT          PIC S9(17)V99 COMP-3.            REQ001
003900*         FREE-TEXT, CARRIED STRAIGHT INTO TRN-DESCRIPTION.           REQ001
004000         10  REQ-DEP-DESCRIPTION     PIC X(200).                      REQ001
004100*         PADS THIS BODY TO THE FULL 252-BYTE REQ-BODY WIDTH.         REQ001
004200         10  FILLER                  PIC X(22).                       REQ001
004300     05  REQ-TRANSFER-BODY REDEFINES REQ-BODY.                        REQ001
004400*         DEBITED IF SUFFICIENT FUNDS ARE FOUND.                      REQ001
004500         10  REQ-SRC-ACCOUNT-NUMBER  PIC X(20).                       REQ001
004600*         CREDITED ONLY AFTER THE SOURCE PASSES ITS CHECKS.           REQ001
004700         10  REQ-TGT-ACCOUNT-NUMBER  PIC X(20).                       REQ001
004800*         MUST BE POSITIVE AND NO MORE THAN THE SOURCES               REQ001
004900*         BALANCE OR THE REQUEST IS REJECTED.                         REQ001
005000         10  REQ-XFER-AMOUNT         PIC S9(17)V99 COMP-3.            REQ001
005100*         FREE-TEXT, CARRIED STRAIGHT INTO TRN-DESCRIPTION.           REQ001
005200         10  REQ-XFER-DESCRIPTION    PIC X(200).                      REQ001
005300*         PADS THIS BODY TO THE FULL 252-BYTE REQ-BODY WIDTH.         REQ001
005400         10  FILLER                  PIC X(02).                       REQ001
