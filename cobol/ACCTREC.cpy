000100******************************************************************    ACT001
000200*    ACCTREC                                                     *    ACT001
000300*    ACCOUNT MASTER RECORD LAYOUT - BSA DDA POSTING SYSTEM            ACT001
000400*    ONE OCCURRENCE PER CUSTOMER ACCOUNT, WADIAH/MUDHARABAH/          ACT001
000500*    MUSYARAKAH PRODUCT TYPES.  FIXED LENGTH, 240 BYTES.              ACT001
000600*                                                                     ACT001
000700*    HIST:  17-02-89  R.HARAHAP   ORIGINAL LAYOUT FOR ACMAST01        ACT001
000800*           04-09-91  S.WIDODO    ADDED ACT-MIN-BAL FOR WADIAH        ACT001
000900*           11-03-94  A.NASUTION  ADDED ACT-USER-ID (BSR-0114)        ACT001
001000*           22-11-99  R.HARAHAP   Y2K - NO DATE FIELDS ON RECORD,     ACT001
001100*                                 NONE REQUIRED                  *    ACT001
001200*           06-05-02  T.SIHOMBING WIDENED FILLER FOR GROWTH           ACT001
001300******************************************************************    ACT001
001400 01  ACCT-RECORD.                                                     ACT001
001500     05  ACCT-ID                     PIC X(36).                       ACT001
001600*     SYNTHETIC PRIMARY KEY, NOT ACCT-NUMBER BELOW.                   ACT001
001700     05  ACCT-NUMBER                 PIC X(20).                       ACT001
001800*     THE SEARCH ALL KEY IN ACCT-TABLE - MUST STAY UNIQUE.            ACT001
001900     05  ACCT-NAME                   PIC X(100).                      ACT001
002000*     CUSTOMER-FACING NAME, COPIED VERBATIM FROM REQFEED.             ACT001
002100     05  ACCT-TYPE                   PIC X(11).                       ACT001
002200         88  ACCT-TYPE-WADIAH            VALUE 'WADIAH'.              ACT001
002300         88  ACCT-TYPE-MUDHARABAH        VALUE 'MUDHARABAH'.          ACT001
002400         88  ACCT-TYPE-MUSYARAKAH        VALUE 'MUSYARAKAH'.          ACT001
002500*     PRODUCT TYPE - SEE THE THREE 88-LEVELS ABOVE.  NOT              ACT001
002600*     TESTED BY ANY POSTING RULE IN THIS BUILD.                       ACT001
002700     05  ACCT-BALANCE                PIC S9(17)V99 COMP-3.            ACT001
002800*     LIVE WORKING BALANCE, CHANGED BY EVERY POST.                    ACT001
002900     05  ACCT-MIN-BALANCE            PIC S9(17)V99 COMP-3.            ACT001
003000*     COPIED FROM REQFEED AT ACCOUNT-OPEN TIME, NEVER                 ACT001
003100*     RECOMPUTED OR ENFORCED (NON-GOAL).                              ACT001
003200     05  ACCT-STATUS                 PIC X(08).                       ACT001
003300         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.              ACT001
003400         88  ACCT-STATUS-INACTIVE        VALUE 'INACTIVE'.            ACT001
003500         88  ACCT-STATUS-BLOCKED         VALUE 'BLOCKED'.             ACT001
003600         88  ACCT-STATUS-CLOSED          VALUE 'CLOSED'.              ACT001
003700*     STATUS - SEE THE FOUR 88-LEVELS ABOVE.  ALWAYS                  ACT001
003800*     'ACTIVE' ON A NEW ACCOUNT; NOT TESTED BY POSTING.               ACT001
003900     05  ACCT-USER-ID                PIC X(36).                       ACT001
004000*     THE OWNING USER - VALIDATED ONLY ONCE, AT ACCOUNT-              ACT001
004100*     OPEN TIME, AGAINST USRMAST.                                     ACT001
004200     05  FILLER                      PIC X(09).                       ACT001
004300*     PADS THE RECORD TO THE FULL 240 BYTES.                          ACT001
