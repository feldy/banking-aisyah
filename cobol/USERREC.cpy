000100******************************************************************    USR001
000200*    USERREC                                                     *    USR001
000300*    USER EXISTENCE-CHECK RECORD - BSA DDA POSTING SYSTEM        *    USR001
000400*    SUPPORTS THE "USER MUST EXIST" TEST ON ACCOUNT CREATION     *    USR001
000500*    ONLY.  FULL USER MAINTENANCE IS A SEPARATE SUBSYSTEM AND    *    USR001
000600*    IS NOT CARRIED HERE.                                        *    USR001
000700*                                                                 *    USR001
000800*    HIST:  11-03-94  A.NASUTION  ORIGINAL, WITH BSR-0114         *    USR001
000900*           22-11-99  R.HARAHAP   Y2K - NO DATE FIELDS, NONE      *    USR001
001000*                                 REQUIRED                       *    USR001
001100******************************************************************    USR001
001200 01  USER-RECORD.                                                     USR001
001300     05  USER-REC-ID                 PIC X(36).                       USR001
001400     05  FILLER                      PIC X(04).                       USR001
