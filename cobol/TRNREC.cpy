000100******************************************************************    TRN001
000200*    TRNREC                                                      *    TRN001
000300*    TRANSACTION JOURNAL RECORD LAYOUT - BSA DDA POSTING SYSTEM       TRN001
000400*    ONE OCCURRENCE PER POSTING WRITTEN TO TRN-JOURNAL-FILE.          TRN001
000500*    APPEND-ONLY, FIXED LENGTH, 380 BYTES.                            TRN001
000600*                                                                     TRN001
000700*    HIST:  04-09-91  S.WIDODO    ORIGINAL LAYOUT FOR TRNJRN01        TRN001
000800*           19-06-93  S.WIDODO    ADDED TRN-TARGET-ACCT-NO FOR        TRN001
000900*                                 INTERBANK TRANSFER (BSR-0087)       TRN001
001000*           11-03-94  A.NASUTION  ADDED ZAKAT/INFAQ/PROFIT SHARE      TRN001
001100*                                 TYPE CODES                          TRN001
001200*           22-11-99  R.HARAHAP   Y2K - TRN-DATE WIDENED TO           TRN001
001300*                                 CCYYMMDD (WAS YYMMDD)               TRN001
001400******************************************************************    TRN001
001500 01  TRN-RECORD.                                                      TRN001
001600*     COSMETIC, DISPLAY-ONLY IDENTIFIER - TRN-ID BELOW IS             TRN001
001700*     THE REAL KEY USED FOR LOOKUP PURPOSES.                          TRN001
001800     05  TRN-UUID                    PIC X(36).                       TRN001
001900*     THE REAL KEY - TRX + 10-DIGIT RUN-SCOPED SEQUENCE,              TRN001
002000*     BUILT BY 710-GEN-TRANSACTION-ID IN BSAPOST.                     TRN001
002100     05  TRN-ID                      PIC X(13).                       TRN001
002200     05  TRN-TYPE                    PIC X(14).                       TRN001
002300         88  TRN-TYPE-DEPOSIT             VALUE 'DEPOSIT'.            TRN001
002400         88  TRN-TYPE-WITHDRAWAL          VALUE 'WITHDRAWAL'.         TRN001
002500         88  TRN-TYPE-TRANSFER            VALUE 'TRANSFER'.           TRN001
002600         88  TRN-TYPE-ZAKAT               VALUE 'ZAKAT'.              TRN001
002700         88  TRN-TYPE-INFAQ               VALUE 'INFAQ'.              TRN001
002800         88  TRN-TYPE-PROFIT-SHARING      VALUE 'PROFIT_SHARING'.     TRN001
002900*     SEE THE SIX 88-LEVELS ABOVE.  ONLY DEPOSIT AND                  TRN001
003000*     TRANSFER ARE WRITTEN BY THIS BUILD (NON-GOAL:                   TRN001
003100*     NO WITHDRAWAL/ZAKAT/INFAQ/PROFIT-SHARING POSTING).              TRN001
003200     05  TRN-AMOUNT                  PIC S9(17)V99 COMP-3.            TRN001
003300*     ALWAYS POSITIVE - THE SIGN OF THE POST (CREDIT VS               TRN001
003400*     DEBIT) IS CARRIED BY TRN-TYPE, NOT BY THIS FIELD.               TRN001
003500     05  TRN-DESCRIPTION             PIC X(200).                      TRN001
003600*     FREE-TEXT, COPIED VERBATIM FROM REQFEED.                        TRN001
003700     05  TRN-REFERENCE-NUMBER        PIC X(30).                       TRN001
003800*     REFERENCE NUMBER - NOT GENERATED OR TESTED BY THIS              TRN001
003900*     BUILD.                                                          TRN001
004000     05  TRN-ACCT-NUMBER             PIC X(20).                       TRN001
004100*     THE POSTING ACCOUNT - SOURCE ON A TRANSFER, THE                 TRN001
004200*     ONLY ACCOUNT ON A DEPOSIT.                                      TRN001
004300     05  TRN-TARGET-ACCT-NUMBER      PIC X(20).                       TRN001
004400*     TARGET ACCOUNT - BLANK ON A DEPOSIT ROW, FILLED ONLY            TRN001
004500*     ON A TRANSFER ROW.                                              TRN001
004600     05  TRN-STATUS                  PIC X(09).                       TRN001
004700         88  TRN-STATUS-PENDING           VALUE 'PENDING'.            TRN001
004800         88  TRN-STATUS-SUCCESS           VALUE 'SUCCESS'.            TRN001
004900         88  TRN-STATUS-FAILED            VALUE 'FAILED'.             TRN001
005000         88  TRN-STATUS-CANCELLED         VALUE 'CANCELLED'.          TRN001
005100*     SEE THE FOUR 88-LEVELS ABOVE.  ALWAYS SUCCESS IN                TRN001
005200*     THIS BUILD - NO PARTIAL OR FAILED POSTINGS ARE                  TRN001
005300*     JOURNALED (NON-GOAL).                                           TRN001
005400     05  TRN-DATE                    PIC 9(08).                       TRN001
005500*     CCYYMMDD - WIDENED FOR Y2K, SEE HIST ABOVE.                     TRN001
005600     05  TRN-TIME                    PIC 9(06).                       TRN001
005700*     HHMMSS, BUILT FROM THREE SEPARATE 2-DIGIT CLOCK                 TRN001
005800*     FIELDS, NOT MOVED FROM THE GROUP ITEM.                          TRN001
005900     05  TRN-BALANCE-AFTER           PIC S9(17)V99 COMP-3.            TRN001
006000*     THE BALANCE OF THE ACCOUNT IN TRN-ACCT-NUMBER AFTER             TRN001
006100*     THIS POST - THE SOURCES BALANCE ON A TRANSFER ROW.              TRN001
006200     05  FILLER                      PIC X(04).                       TRN001
006300*     PADS THE RECORD TO THE FULL 380 BYTES.                          TRN001
